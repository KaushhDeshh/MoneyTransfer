000100*-----------------------------------------------------------*     
000200* COPYBOOK  ASCMWS                                           *    
000300* COMMON WORKING STORAGE - FILE STATUS CONDITION NAMES       *    
000400* COPIED INTO EVERY TFS TRANSFER PROGRAM UNDER 01 WK-C-COMMON*    
000500*-----------------------------------------------------------*     
000600* HISTORY OF MODIFICATION:                                        
000700* -------------------------------------------------------------   
000800* TAG    DEV     DATE         DESCRIPTION                         
000900* -------------------------------------------------------------   
001000* CMW001 MWTL    14 JUL 1989  - INITIAL RELEASE - FILE STATUS     
001100*                                CONDITIONS FOR BANK ACCOUNT      
001200*                                AND CURRENCY TABLE SUITE         
001300* CMW014 DLIM    02 OCT 2002  - ADD WK-C-DUPLICATE-KEY AND        
001400*                                WK-C-INVALID-KEY CONDITIONS      
001500* CMW027 ACNT    19 JUN 2020  - ADD WK-N-COMMON-RETURN-CODE FOR   
001600*                                STP SUBROUTINE RETURN SIGNALLING 
001700* -------------------------------------------------------------   
001800     05  WK-C-FILE-STATUS            PIC X(02).                   
001900         88  WK-C-SUCCESSFUL              VALUE "00".             
002000         88  WK-C-END-OF-FILE             VALUE "10".             
002100         88  WK-C-RECORD-NOT-FOUND        VALUE "23".             
002200         88  WK-C-DUPLICATE-KEY           VALUE "22".             
002300         88  WK-C-INVALID-KEY             VALUE "21" "22" "23"    
002400                                                 "24".            
002500     05  WK-N-COMMON-RETURN-CODE     PIC S9(04)     COMP.         
002600     05  WK-C-COMMON-ERROR-CD        PIC X(07).                   
002700     05  WK-C-COMMON-FILE            PIC X(08).                   
002800     05  WK-C-COMMON-MODE            PIC X(08).                   
002900     05  FILLER                      PIC X(10).                   
