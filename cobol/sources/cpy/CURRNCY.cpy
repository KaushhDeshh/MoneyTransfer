000100*-----------------------------------------------------------*     
000200* COPYBOOK  CURRNCY                                          *    
000300* RECORD LAYOUT FOR TFSCURR - SUPPORTED CURRENCY TABLE       *    
000400* LOADED ONCE AT START OF TRFBTRFR INTO WK-T-CURRENCY-TABLE  *    
000500*-----------------------------------------------------------*     
000600* HISTORY OF MODIFICATION:                                        
000700* -------------------------------------------------------------   
000800* TAG    DEV     DATE         DESCRIPTION                         
000900* -------------------------------------------------------------   
001000* CUR001 ACNT    23 JUN 2020  - INITIAL RELEASE OF CURRENCY       
001100*                                REFERENCE FILE FOR MONEY         
001200*                                TRANSFER STP BATCH TFSBTRFR      
001300* CUR004 OFX2A1  24 JUN 2020  - PAD NAME FIELD TO 50 BYTES TO     
001400*                                MATCH CUSTOMER-FACING SYSTEM     
001500* -------------------------------------------------------------   
001600 01  TFSCURR-RECORD.                                              
001700     05  TFSCURR-CODE            PIC X(03).                       
001800*                                     ISO-4217 CURRENCY CODE      
001900*                                     UPPER CASE - E.G. USD       
002000     05  TFSCURR-NAME            PIC X(50).                       
002100*                                     CURRENCY DISPLAY NAME       
002200*                                     RECORD IS EXACTLY 53 BYTES  
002300*                                     WIRE FORMAT - NO FILLER PAD 
002400*                                     IS CARRIED ON THIS RECORD   
002500*                                                                 
002600* ALTERNATE VIEW OF THE CURRENCY RECORD USED WHEN THE FIRST       
002700* THREE BYTES ARE TESTED AS A SUBSCRIPTED TABLE ENTRY KEY         
002800* IN THE IN-MEMORY CURRENCY TABLE SEARCH (A100 / C300).           
002900 01  TFSCURR-RECORD-R REDEFINES TFSCURR-RECORD.                   
003000     05  TFSCURR-KEY-R           PIC X(03).                       
003100     05  TFSCURR-DESC-R          PIC X(50).                       
