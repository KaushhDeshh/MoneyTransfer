000100*-----------------------------------------------------------*     
000200* COPYBOOK  TRNJRNL                                          *    
000300* RECORD LAYOUT FOR TFSTRNJ - TRANSFER JOURNAL OUTPUT        *    
000400* ONE RECORD WRITTEN PER TRANSFER REQUEST AT C800, WHETHER   *    
000500* THE TRANSFER COMPLETED OR FAILED.                          *    
000600*-----------------------------------------------------------*     
000700* HISTORY OF MODIFICATION:                                        
000800* -------------------------------------------------------------   
000900* TAG    DEV     DATE         DESCRIPTION                         
001000* -------------------------------------------------------------   
001100* TRJ001 ACNT    23 JUN 2020  - INITIAL RELEASE                   
001200* TRJ007 OFX2A2  16 OCT 2020  - ADD TRN-FX-RATE AND               
001300*                                TRN-CONVERTED-AMT SO THE         
001400*                                JOURNAL CARRIES THE RATE         
001500*                                ACTUALLY APPLIED, NOT JUST       
001600*                                THE REQUESTED AMOUNT             
001700* TRJ013 GP3A00  03 NOV 2021  - ADD TRN-FAIL-REASON, 20 BYTES,    
001800*                                WIDE ENOUGH FOR THE LONGEST      
001900*                                REASON CODE INSUFFICIENT_FUNDS   
002000* TRJ019 RSNG    18 AUG 2022  - ADD TFSTRNJ-RSN-INVALID 88-LEVEL  
002100*                                FOR INVALID_REQUEST SO IT NO     
002200*                                LONGER LACKS A CONDITION NAME    
002300*                                LIKE THE OTHER FIVE REASONS      
002400* -------------------------------------------------------------   
002500* NOTE: THE RECORD BELOW IS CARRIED AT ITS FULL 142-BYTE          
002600* FIELD-LEVEL WIDTH. THE OLD 129-BYTE SHORT FORM QUOTED IN        
002700* THE ORIGINAL FILE-SIZE TABLE PREDATES TAG TRJ007/TRJ013 AND     
002800* IS NO LONGER PRODUCED.                                          
002900* -------------------------------------------------------------   
003000 01  TFSTRNJ-RECORD.                                              
003100*---------------------------------------------------------------* 
003200*    TRANSFER IDENTIFICATION GROUP                               *
003300*---------------------------------------------------------------* 
003400     05  TFSTRNJ-ID              PIC 9(10).                       
003500*                                     SEQUENTIAL TRANSFER ID,     
003600*                                     ASSIGNED 1, 2, 3... BY B100 
003700     05  TFSTRNJ-FROM-ACCT       PIC 9(10).                       
003800*                                     SENDER ACCOUNT ID AS READ   
003900*                                     FROM THE REQUEST RECORD     
004000     05  TFSTRNJ-TO-ACCT         PIC 9(10).                       
004100*                                     RECEIVER ACCOUNT ID AS      
004200*                                     READ FROM THE REQUEST       
004300*---------------------------------------------------------------* 
004400*    AMOUNT AND FEE GROUP                                        *
004500*---------------------------------------------------------------* 
004600     05  TFSTRNJ-AMOUNT          PIC S9(15)V9(04).                
004700*                                     REQUESTED AMOUNT            
004800     05  TFSTRNJ-FEE-APPLIED     PIC S9(15)V9(04).                
004900*                                     FEE CHARGED TO SENDER,      
005000*                                     ZERO IF POLICY DISABLED     
005100     05  TFSTRNJ-FX-RATE         PIC S9(13)V9(06).                
005200*                                     RATE APPLIED - 1.000000     
005300*                                     WHEN SAME CURRENCY          
005400     05  TFSTRNJ-CONVERTED-AMT   PIC S9(15)V9(04).                
005500*                                     AMOUNT ACTUALLY CREDITED    
005600*                                     TO THE RECEIVER             
005700*---------------------------------------------------------------* 
005800*    CURRENCY AND OUTCOME GROUP                                 * 
005900*---------------------------------------------------------------* 
006000     05  TFSTRNJ-CURRENCY-FROM   PIC X(03).                       
006100*                                     SENDER ACCOUNT CURRENCY -   
006200*                                     THE CONTROL BREAK FIELD     
006300*                                     FOR THE SUMMARY REPORT      
006400     05  TFSTRNJ-CURRENCY-TO     PIC X(03).                       
006500*                                     RECEIVER ACCOUNT CURRENCY   
006600     05  TFSTRNJ-STATE           PIC X(10).                       
006700         88  TFSTRNJ-COMPLETED       VALUE "COMPLETED ".          
006800         88  TFSTRNJ-FAILED          VALUE "FAILED    ".          
006900*                                     COMPLETED OR FAILED         
007000     05  TFSTRNJ-FAIL-REASON     PIC X(20).                       
007100         88  TFSTRNJ-RSN-SELF        VALUE "SELF_TRANSFER       ".
007200         88  TFSTRNJ-RSN-CCY         VALUE "INVALID_CURRENCY    ".
007300         88  TFSTRNJ-RSN-NOACCT      VALUE "ACCOUNT_NOT_FOUND   ".
007400         88  TFSTRNJ-RSN-FUNDS       VALUE "INSUFFICIENT_FUNDS  ".
007500         88  TFSTRNJ-RSN-FXRATE      VALUE "FX_RATE_MISSING     ".
007600         88  TFSTRNJ-RSN-INVALID    VALUE "INVALID_REQUEST     ". TRJ019  
007700*                                     REASON WHEN FAILED, ELSE    
007800*                                     SPACES                      
007900*                                     RECORD IS EXACTLY 142       
008000*                                     BYTES - WIRE FORMAT - NO    
008100*                                     FILLER PAD IS CARRIED       
