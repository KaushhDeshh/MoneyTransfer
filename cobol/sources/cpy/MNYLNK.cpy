000100* HISTORY OF MODIFICATION:                                        
000200* --------------------------------------------------------------- 
000300* TAG     DEV     DATE         DESCRIPTION                        
000400* --------------------------------------------------------------- 
000500* MNL001  ACNT    23 JUN 2020  - INITIAL RELEASE - LINKAGE        
000600*                                 RECORD FOR CALLED ROUTINE       
000700*                                 TRFCMNY (COMMON MONEY           
000800*                                 ARITHMETIC - MULTIPLY, DIVIDE,  
000900*                                 MAX-EDIT)                       
001000* MNL005  GP3A00  03 NOV 2021  - ADD "R" OPERATION FOR THE        
001100*                                 MAX-VALUE EDIT USED BY A410     
001200*                                 WHEN AN ACCOUNT IS LOADED       
001300* MNL009  RSNG    18 AUG 2022  - WIDEN OPERAND-A FROM V9(04) TO   
001400*                                 V9(06) TO MATCH OPERAND-B - THE 
001500*                                 MULTIPLY AT TRFBTRFR C600 WAS   
001600*                                 FEEDING THE FULL SIX-DECIMAL FX 
001700*                                 RATE IN HERE AND LOSING TWO     
001800*                                 DECIMAL DIGITS BEFORE TRFCMNY   
001900*                                 EVER SAW THEM (PROBLEM TICKET   
002000*                                 HD-51203)                       
002100* --------------------------------------------------------------- 
002200 01  WK-C-MNYLNK.                                                 
002300     05  WK-C-MNYLNK-INPUT.                                       
002400         10  WK-C-MNYLNK-OPERATION   PIC X(01).                   
002500             88  WK-C-MNYLNK-MULTIPLY    VALUE "M".               
002600             88  WK-C-MNYLNK-DIVIDE      VALUE "D".               
002700             88  WK-C-MNYLNK-MAX-EDIT    VALUE "R".               
002800         10  WK-N-MNYLNK-OPERAND-A    PIC S9(18)V9(06).           
002900         10  WK-N-MNYLNK-OPERAND-B    PIC S9(18)V9(06).           
003000     05  WK-C-MNYLNK-OUTPUT.                                      
003100         10  WK-N-MNYLNK-RESULT       PIC S9(18)V9(04).           
003200         10  WK-C-MNYLNK-ERROR-CD     PIC X(07).                  
003300             88  WK-C-MNYLNK-NO-ERROR     VALUE SPACES.           
003400             88  WK-C-MNYLNK-DIV-BY-ZERO  VALUE "COM0311".        
003500             88  WK-C-MNYLNK-OVERFLOW     VALUE "COM0312".        
003600         10  FILLER                   PIC X(10).                  
