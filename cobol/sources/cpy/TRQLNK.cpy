000100* HISTORY OF MODIFICATION:                                        
000200* --------------------------------------------------------------- 
000300* TAG     DEV     DATE         DESCRIPTION                        
000400* --------------------------------------------------------------- 
000500* TQL001  GP3A00  26 OCT 2019  - INITIAL RELEASE - LINKAGE        
000600*                                 RECORD FOR CALLED ROUTINE       
000700*                                 TRFVTRQ (TRANSFER REQUEST       
000800*                                 FIELD VALIDATION)               
000900* TQL004  GP3A00  03 NOV 2021  - ADD WK-C-TRQLNK-OPTION SO ONE    
001000*                                 COPY OF THE LINKAGE COULD       
001100*                                 SERVE BOTH THE FULL FIELD       
001200*                                 CHECK AND THE CURRENCY-         
001300*                                 FORMAT-ONLY CHECK USED WHEN     
001400*                                 AN ACCOUNT IS CREATED           
001500* --------------------------------------------------------------- 
001600 01  WK-C-TRQLNK.                                                 
001700     05  WK-C-TRQLNK-INPUT.                                       
001800         10  WK-C-TRQLNK-OPTION       PIC X(01).                  
001900             88  WK-C-TRQLNK-FULL-CHECK   VALUE "F".              
002000             88  WK-C-TRQLNK-CCY-CHECK    VALUE "C".              
002100         10  WK-N-TRQLNK-SENDER-ID    PIC 9(10).                  
002200         10  WK-N-TRQLNK-RECEIVER-ID  PIC 9(10).                  
002300         10  WK-N-TRQLNK-AMOUNT       PIC S9(15)V9(04).           
002400         10  WK-C-TRQLNK-CURRENCY     PIC X(03).                  
002500     05  WK-C-TRQLNK-OUTPUT.                                      
002600         10  WK-C-TRQLNK-VALID        PIC X(01).                  
002700             88  WK-C-TRQLNK-IS-VALID     VALUE "Y".              
002800             88  WK-C-TRQLNK-IS-INVALID   VALUE "N".              
002900         10  WK-C-TRQLNK-ERROR-CD     PIC X(07).                  
003000         10  FILLER                   PIC X(10).                  
