000100* HISTORY OF MODIFICATION:                                        
000200* --------------------------------------------------------------- 
000300* TAG     DEV     DATE         DESCRIPTION                        
000400* --------------------------------------------------------------- 
000500* ACL001  ACNT    23 JUN 2020  - INITIAL RELEASE - LINKAGE        
000600*                                 RECORD FOR CALLED ROUTINE       
000700*                                 TRFVACC (ACCOUNT LOOKUP BY ID   
000800*                                 AGAINST THE IN-MEMORY ACCOUNT   
000900*                                 MASTER TABLE - REPLACES THE     
001000*                                 RANDOM KEYED READ THAT          
001100*                                 TRFVBAC USED TO DO)             
001200* --------------------------------------------------------------- 
001300 01  WK-C-ACCLNK.                                                 
001400     05  WK-C-ACCLNK-INPUT.                                       
001500         10  WK-N-ACCLNK-ACCT-ID      PIC 9(10).                  
001600     05  WK-C-ACCLNK-OUTPUT.                                      
001700         10  WK-C-ACCLNK-FOUND        PIC X(01).                  
001800             88  WK-C-ACCLNK-IS-FOUND     VALUE "Y".              
001900             88  WK-C-ACCLNK-NOT-FOUND    VALUE "N".              
002000         10  WK-N-ACCLNK-INDEX        PIC S9(04) COMP.            
002100         10  WK-C-ACCLNK-NAME         PIC X(50).                  
002200         10  WK-C-ACCLNK-CCY          PIC X(03).                  
002300         10  WK-N-ACCLNK-BALANCE      PIC S9(16)V9(04).           
002400         10  WK-C-ACCLNK-ERROR-CD     PIC X(07).                  
002500         10  FILLER                   PIC X(10).                  
