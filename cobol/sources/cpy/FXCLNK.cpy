000100* HISTORY OF MODIFICATION:                                        
000200* --------------------------------------------------------------- 
000300* TAG     DEV     DATE         DESCRIPTION                        
000400* --------------------------------------------------------------- 
000500* FXL001  ACNT    23 JUN 2020  - INITIAL RELEASE - LINKAGE        
000600*                                 RECORD FOR CALLED ROUTINE       
000700*                                 TRFCFX (RATE LOOKUP AND         
000800*                                 CONVERSION, REPLACES THE OLD    
000900*                                 VTF2 RATE-CONVERSION LINKAGE)   
001000* FXL006  OFX2A2  16 OCT 2020  - DROPPED WK-VTF2-PARALNO/         
001100*                                 SEQNUM/BNKENTITY/ACCNO - THE    
001200*                                 TRANSFER BATCH HAS NO           
001300*                                 PARAMETER FILE NUMBER OR BANK   
001400*                                 ENTITY, JUST A FROM/TO          
001500*                                 CURRENCY PAIR AND AMOUNT        
001600* --------------------------------------------------------------- 
001700 01  WK-C-FXCLNK.                                                 
001800     05  WK-C-FXCLNK-INPUT.                                       
001900         10  WK-C-FXCLNK-FROM-CCY    PIC X(03).                   
002000         10  WK-C-FXCLNK-TO-CCY      PIC X(03).                   
002100         10  WK-N-FXCLNK-AMOUNT      PIC S9(15)V9(04).            
002200     05  WK-C-FXCLNK-OUTPUT.                                      
002300         10  WK-C-FXCLNK-RATE-FOUND  PIC X(01).                   
002400             88  WK-C-FXCLNK-FOUND       VALUE "Y".               
002500             88  WK-C-FXCLNK-NOT-FOUND   VALUE "N".               
002600         10  WK-N-FXCLNK-RATE        PIC S9(13)V9(06).            
002700         10  WK-N-FXCLNK-CONVERTED   PIC S9(15)V9(04).            
002800         10  WK-C-FXCLNK-ERROR-CD    PIC X(07).                   
002900         10  FILLER                  PIC X(10).                   
