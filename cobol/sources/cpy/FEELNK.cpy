000100* HISTORY OF MODIFICATION:                                        
000200* --------------------------------------------------------------- 
000300* TAG     DEV     DATE         DESCRIPTION                        
000400* --------------------------------------------------------------- 
000500* FEL001  ACNT    24 JAN 2019  - INITIAL RELEASE - LINKAGE        
000600*                                 RECORD FOR CALLED ROUTINE       
000700*                                 TRFCFEE (TRANSFER_FEE POLICY    
000800*                                 LOOKUP AND FEE COMPUTATION,     
000900*                                 REPLACES THE GL PAYMENT MODE    
001000*                                 LINKAGE THAT TRFVGLAC USED)     
001100* --------------------------------------------------------------- 
001200 01  WK-C-FEELNK.                                                 
001300     05  WK-C-FEELNK-INPUT.                                       
001400         10  WK-N-FEELNK-AMOUNT       PIC S9(15)V9(04).           
001500         10  WK-C-FEELNK-POLICY-FOUND PIC X(01).                  
001600             88  WK-C-FEELNK-FOUND        VALUE "Y".              
001700             88  WK-C-FEELNK-NOT-FOUND    VALUE "N".              
001800         10  WK-C-FEELNK-POLICY-ENBL  PIC X(01).                  
001900         10  WK-N-FEELNK-POLICY-RATE  PIC S9(13)V9(06).           
002000     05  WK-C-FEELNK-OUTPUT.                                      
002100         10  WK-N-FEELNK-FEE-AMOUNT   PIC S9(15)V9(04).           
002200         10  WK-C-FEELNK-ERROR-CD     PIC X(07).                  
002300         10  FILLER                   PIC X(10).                  
