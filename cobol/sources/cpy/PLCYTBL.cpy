000100*-----------------------------------------------------------*     
000200* COPYBOOK  PLCYTBL                                          *    
000300* RECORD LAYOUT FOR TFSPLCY - TRANSFER POLICY TABLE          *    
000400* LOADED ONCE AT START OF TRFBTRFR INTO WK-T-POLICY-TABLE    *    
000500*-----------------------------------------------------------*     
000600* HISTORY OF MODIFICATION:                                        
000700* -------------------------------------------------------------   
000800* TAG    DEV     DATE         DESCRIPTION                         
000900* -------------------------------------------------------------   
001000* PLC001 ACNT    23 JUN 2020  - INITIAL RELEASE - ONE POLICY      
001100*                                ROW PER KEY, E.G. TRANSFER_FEE   
001200* PLC006 OFX2A2  16 OCT 2020  - CHANGED POLICY-VALUE FROM         
001300*                                S9(9)V99 TO S9(13)V9(6) TO       
001400*                                MATCH FX RATE PRECISION          
001500* -------------------------------------------------------------   
001600 01  TFSPLCY-RECORD.                                              
001700     05  TFSPLCY-NAME            PIC X(30).                       
001800*                                     POLICY KEY - E.G.           
001900*                                     "TRANSFER_FEE"              
002000     05  TFSPLCY-VALUE           PIC S9(13)V9(06).                
002100*                                     RATE OR VALUE, ZONED        
002200*                                     DISPLAY SIGN TRAILING       
002300     05  TFSPLCY-ENABLED         PIC X(01).                       
002400*                                     "Y" ENABLED / "N" DISABLED  
002500         88  TFSPLCY-IS-ENABLED      VALUE "Y".                   
002600         88  TFSPLCY-IS-DISABLED     VALUE "N".                   
002700*                                     RECORD IS EXACTLY 50 BYTES  
002800*                                     WIRE FORMAT - NO FILLER PAD 
002900*                                     IS CARRIED ON THIS RECORD   
