000100*-----------------------------------------------------------*     
000200* COPYBOOK  TRNREQ                                           *    
000300* RECORD LAYOUT FOR TFSTRNQ - TRANSFER REQUEST TRANSACTION   *    
000400* READ SEQUENTIALLY BY TRFBTRFR, ONE RECORD PER TRANSFER     *    
000500* INSTRUCTION, PROCESSED STRICTLY IN ARRIVAL ORDER.          *    
000600*-----------------------------------------------------------*     
000700* HISTORY OF MODIFICATION:                                        
000800* -------------------------------------------------------------   
000900* TAG    DEV     DATE         DESCRIPTION                         
001000* -------------------------------------------------------------   
001100* TRQ001 ACNT    23 JUN 2020  - INITIAL RELEASE                   
001200* TRQ012 GP3A00  26 OCT 2019  - MOVED FIELD VALIDATION OUT OF     
001300*                                THE MAINLINE INTO CALLED         
001400*                                SUBROUTINE TRFVTRQ               
001500* TRQ031 RSNG    18 AUG 2022  - DROP TFSTRNQ-IDS-R - COMMENT SAID 
001600*                                C200-CHECK-SELF-TRANSFER USED IT 
001700*                                AS ONE 20-BYTE GROUP TO COMPARE  
001800*                                SENDER VS RECEIVER, BUT A SINGLE 
001900*                                COMBINED FIELD CANNOT TELL ONE   
002000*                                FROM THE OTHER - C200 ALWAYS HAS 
002100*                                COMPARED THE TWO WORKING-STORAGE 
002200*                                ID FIELDS DIRECTLY               
002300* -------------------------------------------------------------   
002400 01  TFSTRNQ-RECORD.                                              
002500     05  TFSTRNQ-SENDER-ID       PIC 9(10).                       
002600*                                     SENDER ACCOUNT NUMBER       
002700     05  TFSTRNQ-RECEIVER-ID     PIC 9(10).                       
002800*                                     RECEIVER ACCOUNT NUMBER     
002900     05  TFSTRNQ-AMOUNT          PIC S9(15)V9(04).                
003000*                                     REQUESTED AMOUNT IN THE     
003100*                                     REQUEST CURRENCY            
003200     05  TFSTRNQ-CURRENCY        PIC X(03).                       
003300*                                     REQUEST CURRENCY CODE       
003400*                                     RECORD IS EXACTLY 42 BYTES  
003500*                                     WIRE FORMAT - NO FILLER PAD 
003600*                                     IS CARRIED ON THIS RECORD   
003700*                                                                 
