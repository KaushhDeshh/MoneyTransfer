000100*-----------------------------------------------------------*     
000200* COPYBOOK  ACCTMST                                          *    
000300* RECORD LAYOUT FOR TFSACCT / TFSACCO - ACCOUNT MASTER       *    
000400* TFSACCT IS THE OPENING-BALANCE MASTER READ AT A400 INTO    *    
000500* WK-T-ACCOUNT-TABLE (ORDERED ASCENDING BY ACCT-ID).         *    
000600* TFSACCO IS THE SAME LAYOUT WRITTEN AT D000 WITH THE        *    
000700* BALANCES AS THEY STAND AT END OF THE TRANSFER RUN.         *    
000800*-----------------------------------------------------------*     
000900* HISTORY OF MODIFICATION:                                        
001000* -------------------------------------------------------------   
001100* TAG    DEV     DATE         DESCRIPTION                         
001200* -------------------------------------------------------------   
001300* ACM001 ACNT    23 JUN 2020  - INITIAL RELEASE - CARRIED OVER    
001400*                                FROM THE BANK ACCOUNT TABLE      
001500*                                LAYOUT USED BY TRFVBAC, CUT      
001600*                                DOWN TO THE FOUR FIELDS THE      
001700*                                TRANSFER BATCH ACTUALLY NEEDS    
001800* ACM009 OFX2A1  24 JUN 2020  - WIDEN ACCT-BALANCE FROM           
001900*                                S9(13)V9(2) TO S9(16)V9(4) TO    
002000*                                MATCH THE MONEY SCALE RULE IN    
002100*                                TRFCMNY (4 DECIMAL PLACES)       
002200* ACM014 GP3A00  03 NOV 2021  - ADD 88-LEVEL CONDITIONS FOR       
002300*                                ZERO AND CREDIT BALANCE TESTS    
002400*                                USED BY C500-CHECK-FUNDS         
002500* ACM019 RSNG    18 AUG 2022  - TFSACCT-BAL-R TRACE VIEW WAS      
002600*                                SPLITTING THE BALANCE INTO ONLY  
002700*                                A 3-DIGIT FRACTION, LOSING THE   
002800*                                FOURTH DECIMAL DIGIT THE BASE    
002900*                                FIELD ACTUALLY CARRIES. DROPPED  
003000*                                THE UNUSED SEPARATE SIGN BYTE    
003100*                                (NEVER PART OF THE DOCUMENTED    
003200*                                WHOLE/FRACTION SPLIT ANYWAY) TO  
003300*                                FREE THE BYTE NEEDED FOR THE     
003400*                                FOURTH FRACTION DIGIT            
003500* -------------------------------------------------------------   
003600*                                                                 
003700* PRIOR LAYOUT OF THIS RECORD (HELD HERE FOR REFERENCE - THE      
003800* FILE IS NO LONGER PRODUCED IN THIS SHAPE SINCE ACM009):         
003900*     05  TFSACCT-ID-OLD          PIC 9(10).                      
004000*     05  TFSACCT-NAME-OLD        PIC X(50).                      
004100*     05  TFSACCT-CCY-OLD         PIC X(03).                      
004200*     05  TFSACCT-BAL-OLD         PIC S9(13)V9(02).               
004300*                                                                 
004400 01  TFSACCT-RECORD.                                              
004500*---------------------------------------------------------------* 
004600*    ACCOUNT IDENTIFICATION GROUP                                *
004700*---------------------------------------------------------------* 
004800     05  TFSACCT-ID              PIC 9(10).                       
004900*                                     ACCOUNT NUMBER, POSITIVE,   
005000*                                     UNIQUE WITHIN THE MASTER    
005100*---------------------------------------------------------------* 
005200*    ACCOUNT HOLDER GROUP                                       * 
005300*---------------------------------------------------------------* 
005400     05  TFSACCT-NAME            PIC X(50).                       
005500*                                     HOLDER NAME AS CARRIED ON   
005600*                                     THE MASTER, LEFT JUSTIFIED  
005700*---------------------------------------------------------------* 
005800*    CURRENCY AND BALANCE GROUP                                 * 
005900*---------------------------------------------------------------* 
006000     05  TFSACCT-CCY             PIC X(03).                       
006100*                                     ACCOUNT'S CURRENCY CODE -   
006200*                                     MUST EXIST IN TFSCURR AT    
006300*                                     THE TIME THE ACCOUNT IS     
006400*                                     LOADED (SEE A410)           
006500     05  TFSACCT-BALANCE         PIC S9(16)V9(04).                
006600*                                     CURRENT BALANCE, NEVER      
006700*                                     ALLOWED NEGATIVE BY THIS    
006800*                                     SUITE. ROUNDED TO 4 DP      
006900*                                     HALF-UP ON LOAD BY TRFCMNY  
007000         88  TFSACCT-BAL-ZERO        VALUE ZERO.                  
007100         88  TFSACCT-BAL-CREDIT      VALUE 0.0001 THRU            
007200                                            999999999999999.9999. 
007300*                                     RECORD IS EXACTLY 83 BYTES  
007400*                                     WIRE FORMAT - NO FILLER PAD 
007500*                                     IS CARRIED ON THIS RECORD   
007600*                                                                 
007700*---------------------------------------------------------------* 
007800*    ALTERNATE VIEW - BALANCE SPLIT INTO WHOLE/FRACTION         * 
007900*    FOR THE EDITED PRINT LINE IN TRFBTRFR SECTION E2.          * 
008000*---------------------------------------------------------------* 
008100 01  TFSACCT-BAL-R REDEFINES TFSACCT-RECORD.                      
008200     05  FILLER                  PIC X(63).                       
008300     05  TFSACCT-BAL-WHOLE-R     PIC 9(16).                       ACM019  
008400     05  TFSACCT-BAL-FRAC-R      PIC 9(04).                       ACM019  
008500*                                                                 
008600*---------------------------------------------------------------* 
008700*    ALTERNATE VIEW - SEARCH KEY ONLY, USED WHEN TRFVACC        * 
008800*    RECEIVES JUST AN ACCOUNT NUMBER TO LOOK UP IN LINKAGE      * 
008900*---------------------------------------------------------------* 
009000 01  TFSACCT-KEY-R REDEFINES TFSACCT-RECORD.                      
009100     05  TFSACCT-KEY-ID-R        PIC 9(10).                       
009200     05  FILLER                  PIC X(73).                       
