000100*-----------------------------------------------------------*     
000200* COPYBOOK  FXRATE                                           *    
000300* RECORD LAYOUT FOR TFSFXRT - FOREIGN EXCHANGE RATE TABLE    *    
000400* LOADED ONCE AT START OF TRFBTRFR INTO WK-T-FXRATE-TABLE    *    
000500* RATES ARE DIRECTIONAL - FROM-CCY TO TO-CCY ONLY. THE TABLE *    
000600* IS NEVER SEARCHED IN REVERSE AND NO TRIANGULATION THROUGH  *    
000700* A THIRD CURRENCY IS PERFORMED ANYWHERE IN THIS SUITE.      *    
000800*-----------------------------------------------------------*     
000900* HISTORY OF MODIFICATION:                                        
001000* -------------------------------------------------------------   
001100* TAG    DEV     DATE         DESCRIPTION                         
001200* -------------------------------------------------------------   
001300* FXR001 ACNT    23 JUN 2020  - INITIAL RELEASE OF DIRECTIONAL    
001400*                                FX RATE REFERENCE FILE           
001500* FXR009 OFX2A2  16 OCT 2020  - DROPPED THE REVERSE-PAIR RETRY    
001600*                                THAT TRFVCUYP USED TO PERFORM -  
001700*                                BUSINESS NOW REQUIRES A MISSING  
001800*                                PAIR TO FAIL FX_RATE_MISSING     
001900* -------------------------------------------------------------   
002000 01  TFSFXRT-RECORD.                                              
002100     05  TFSFXRT-FROM-CCY        PIC X(03).                       
002200*                                     SOURCE CURRENCY CODE        
002300     05  TFSFXRT-TO-CCY          PIC X(03).                       
002400*                                     TARGET CURRENCY CODE        
002500     05  TFSFXRT-RATE            PIC S9(13)V9(06).                
002600*                                     UNITS OF TARGET PER ONE     
002700*                                     UNIT OF SOURCE CURRENCY     
002800*                                     RECORD IS EXACTLY 25 BYTES  
002900*                                     WIRE FORMAT - NO FILLER PAD 
003000*                                     IS CARRIED ON THIS RECORD   
