000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     TRFCFX.                                          
000500 AUTHOR.         TYK.                                             
000600 INSTALLATION.   TRUST FINANCIAL SERVICES.                        
000700 DATE-WRITTEN.   19 FEB 1993.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       CONFIDENTIAL.                                    
001000*----------------------------------------------------------------*
001100*DESCRIPTION : THIS PROGRAM WILL SERVE AS A COMMON MODULE TO     *
001200*              LOOK UP THE DIRECTIONAL FX RATE FOR A FROM/TO     *
001300*              CURRENCY PAIR AND CONVERT AN AMOUNT AT THAT RATE. *
001400*              THE CALLER PASSES THE IN-MEMORY RATE TABLE BY     *
001500*              REFERENCE - THIS ROUTINE DOES NOT OPEN ITS OWN    *
001600*              FILE.  A MISSING PAIR IS RETURNED AS NOT FOUND -  *
001700*              THIS ROUTINE NEVER SEARCHES THE TABLE REVERSED    *
001800*              AND NEVER TRIANGULATES THROUGH A THIRD CURRENCY.  *
001900*NOTE        : DERIVED FROM TRFVCUYP (OFX CURRENCY PAIR CHECK).  *
002000*----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:                                      * 
002200*----------------------------------------------------------------*
002300* MOD.#  INIT   DATE        DESCRIPTION                         * 
002400* ------ ------ ----------  ----------------------------------- * 
002500* INITIAL TYK    19/02/1993 - FIRST RELEASE - SINGLE DIRECTION   *
002600*                             TABLE LOOKUP ONLY                 * 
002700* FXC009 MWTL   05/07/1996 - ADD CONVERTED-AMOUNT OUTPUT FIELD  * 
002800*                            SO THE CALLER NO LONGER HAS TO     * 
002900*                            MULTIPLY THE RATE ITSELF           * 
003000* FXC017 DLIM   28/09/1998 - Y2K REMEDIATION - CONFIRMED NO     * 
003100*                            2-DIGIT YEAR FIELDS IN THIS        * 
003200*                            ROUTINE OR ITS TABLE                *
003300* FXC025 ACNFAM 24/06/2020 - PROJ#BW24 - RENAMED FROM TRFVCUYP, * 
003400*                            REBUILT AGAINST THE IN-MEMORY FX   * 
003500*                            RATE TABLE RATHER THAN A KEYED     * 
003600*                            FILE READ                          * 
003700* FXC031 OFX2A2 16/10/2020 - PROJ#BW24 - REMOVED THE REVERSED-  * 
003800*                            PAIR RETRY (FORMERLY TRFVCUYP'S    * 
003900*                            MAJOR/MINOR SWAP) - BUSINESS RULE  * 
004000*                            NOW REQUIRES FX_RATE_MISSING ON A  * 
004100*                            MISSING PAIR, NO IMPLICIT INVERSION* 
004200*----------------------------------------------------------------*
004300 EJECT                                                            
004400********************                                              
004500 ENVIRONMENT DIVISION.                                            
004600********************                                              
004700 CONFIGURATION SECTION.                                           
004800 SOURCE-COMPUTER. IBM-AS400.                                      
004900 OBJECT-COMPUTER. IBM-AS400.                                      
005000 SPECIAL-NAMES.   CLASS UPPER-ALPHA IS "A" THRU "Z".              
005100***************                                                   
005200 DATA DIVISION.                                                   
005300***************                                                   
005400 WORKING-STORAGE SECTION.                                         
005500************************                                          
005600 01  FILLER               PIC X(24) VALUE                         
005700     "** PROGRAM TRFCFX   **".                                    
005800                                                                  
005900* ---------------- PROGRAM WORKING STORAGE -----------------*     
006000 01  WK-C-COMMON.                                                 
006100     COPY ASCMWS.                                                 
006200                                                                  
006300 01  WK-C-WORK-AREA.                                              
006400     05  WK-N-TABLE-INDEX         PIC S9(04) COMP.                
006500* ALTERNATE VIEW OF THE TABLE INDEX, USED ONLY FOR TRACE DISPLAY  
006600* OF THE CURRENT SCAN POSITION AGAINST THE TABLE MAXIMUM.         
006700     05  WK-N-TABLE-INDEX-R REDEFINES WK-N-TABLE-INDEX            
006800                              PIC S9(04).                         
006900     05  WK-N-TABLE-MAX           PIC S9(04) COMP VALUE 500.      
007000* ALTERNATE VIEW OF THE TABLE MAXIMUM, USED ONLY FOR TRACE        
007100* DISPLAY ALONGSIDE THE CURRENT SCAN POSITION.                    
007200     05  WK-N-TABLE-MAX-R REDEFINES WK-N-TABLE-MAX                
007300                              PIC S9(04).                         
007400     05  WK-C-FOUND-SW            PIC X(01) VALUE "N".            
007500         88  WK-C-PAIR-FOUND          VALUE "Y".                  
007600         88  WK-C-PAIR-NOT-FOUND      VALUE "N".                  
007700* ALTERNATE VIEW OF THE FOUND SWITCH, USED ONLY WHEN THIS         
007800* ROUTINE IS LINKED STANDALONE FOR UNIT TESTING.                  
007900     05  WK-C-FOUND-SW-R REDEFINES WK-C-FOUND-SW                  
008000                              PIC 9(01).                          
008100     05  FILLER                   PIC X(04).                      
008200                                                                  
008300 01  WK-C-LITERALS.                                               
008400     05  C-COM0206        PIC X(07) VALUE "COM0206".              
008500     05  C-RATE-MISSING   PIC X(07) VALUE "FXR0001".              
008600     05  FILLER           PIC X(04).                              
008700                                                                  
008800********************                                              
008900 LINKAGE SECTION.                                                 
009000********************                                              
009100 COPY FXCLNK.                                                     
009200* THE RATE TABLE ITSELF IS LOADED AND HELD BY TRFBTRFR AT         
009300* A300-LOAD-FXRATE-TABLE AND PASSED HERE BY REFERENCE.            
009400 01  WK-L-FXRATE-TABLE.                                           
009500     05  WK-L-FXRATE-COUNT        PIC S9(04) COMP.                
009600     05  FILLER                   PIC X(04).                      
009700     05  WK-L-FXRATE-ENTRY OCCURS 1 TO 500 TIMES                  
009800             DEPENDING ON WK-L-FXRATE-COUNT                       
009900             INDEXED BY WK-L-FXRATE-IDX.                          
010000         10  WK-L-FXRATE-FROM-CCY PIC X(03).                      
010100         10  WK-L-FXRATE-TO-CCY   PIC X(03).                      
010200         10  WK-L-FXRATE-RATE     PIC S9(13)V9(06).               
010300                                                                  
010400****************************************                          
010500 PROCEDURE DIVISION USING WK-C-FXCLNK                             
010600                           WK-L-FXRATE-TABLE.                     
010700****************************************                          
010800 MAIN-MODULE.                                                     
010900     PERFORM B000-MAIN-PROCESSING                                 
011000        THRU B999-MAIN-PROCESSING-EX.                             
011100     GOBACK.                                                      
011200                                                                  
011300*----------------------------------------------------------------*
011400 B000-MAIN-PROCESSING.                                            
011500*----------------------------------------------------------------*
011600     MOVE SPACES              TO WK-C-FXCLNK-OUTPUT.              
011700     MOVE ZEROS               TO WK-N-FXCLNK-RATE                 
011800                                  WK-N-FXCLNK-CONVERTED.          
011900     SET WK-C-PAIR-NOT-FOUND  TO TRUE.                            
012000     SET WK-L-FXRATE-IDX      TO 1.                               
012100                                                                  
012200     PERFORM B100-SEARCH-RATE-TABLE                               
012300        THRU B199-SEARCH-RATE-TABLE-EX                            
012400            VARYING WK-L-FXRATE-IDX FROM 1 BY 1                   
012500            UNTIL WK-L-FXRATE-IDX > WK-L-FXRATE-COUNT             
012600               OR WK-C-PAIR-FOUND.                                
012700                                                                  
012800     IF WK-C-PAIR-FOUND                                           
012900         SET WK-C-FXCLNK-FOUND TO TRUE                            
013000         PERFORM C100-CONVERT-AMOUNT                              
013100            THRU C199-CONVERT-AMOUNT-EX                           
013200     ELSE                                                         
013300         SET WK-C-FXCLNK-NOT-FOUND TO TRUE                        
013400         MOVE C-RATE-MISSING      TO WK-C-FXCLNK-ERROR-CD.        
013500                                                                  
013600 B999-MAIN-PROCESSING-EX.                                         
013700     EXIT.                                                        
013800                                                                  
013900*----------------------------------------------------------------*
014000 B100-SEARCH-RATE-TABLE.                                          FXC031  
014100*----------------------------------------------------------------*
014200     IF WK-L-FXRATE-FROM-CCY (WK-L-FXRATE-IDX) =                  
014300             WK-C-FXCLNK-FROM-CCY                                 
014400        AND WK-L-FXRATE-TO-CCY (WK-L-FXRATE-IDX) =                
014500             WK-C-FXCLNK-TO-CCY                                   
014600         SET WK-C-PAIR-FOUND TO TRUE                              
014700         MOVE WK-L-FXRATE-RATE (WK-L-FXRATE-IDX)                  
014800                                  TO WK-N-FXCLNK-RATE.            
014900                                                                  
015000 B199-SEARCH-RATE-TABLE-EX.                                       
015100     EXIT.                                                        
015200                                                                  
015300*----------------------------------------------------------------*
015400 C100-CONVERT-AMOUNT.                                             
015500*----------------------------------------------------------------*
015600*    CONVERTED AMOUNT = RATE X AMOUNT, ROUNDED 4 DP HALF-UP.      
015700*    THE ROUNDING RULE ITSELF LIVES IN TRFCMNY - THIS ROUTINE     
015800*    ONLY DOES THE LOOKUP AND IS NOT RESPONSIBLE FOR TRFCMNY      
015900*    BEING ON THE PROGRAM CALL CHAIN (THAT IS TRFBTRFR'S JOB      
016000*    AT C600-CONVERT-AMOUNT).  THE LOCAL COMPUTE BELOW IS A       
016100*    DEFENSIVE FALLBACK ONLY, SHOULD THIS MODULE EVER BE          
016200*    LINKED STANDALONE.                                           
016300     COMPUTE WK-N-FXCLNK-CONVERTED ROUNDED =                      
016400         WK-N-FXCLNK-RATE * WK-N-FXCLNK-AMOUNT.                   
016500                                                                  
016600 C199-CONVERT-AMOUNT-EX.                                          
016700     EXIT.                                                        
016800                                                                  
016900******************************************************************
017000*************** END OF PROGRAM SOURCE  TRFCFX ******************* 
017100******************************************************************
