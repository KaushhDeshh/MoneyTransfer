000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     TRFVTRQ.                                         
000500 AUTHOR.         MATILDA WEE TL.                                  
000600 INSTALLATION.   TRUST FINANCIAL SERVICES.                        
000700 DATE-WRITTEN.   15 MAR 1990.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       CONFIDENTIAL.                                    
001000*----------------------------------------------------------------*
001100*DESCRIPTION : TRANSFER REQUEST FIELD VALIDATION, CALLED FOR    * 
001200*              EVERY TRANSFER REQUEST RECORD READ BY TRFBTRFR   * 
001300*              BEFORE ANY ACCOUNT OR CURRENCY LOOKUP IS DONE.   * 
001400*                                                                *
001500*              WK-C-TRQLNK-OPTION ACTION......... INPUT USED   *  
001600*              F  FULL FIELD CHECK........ SENDER, RECEIVER,   *  
001700*                                           AMOUNT, CURRENCY    * 
001800*              C  CURRENCY FORMAT ONLY.... CURRENCY ONLY - USED * 
001900*                                           BY A410 WHEN AN     * 
002000*                                           ACCOUNT IS LOADED   * 
002100*----------------------------------------------------------------*
002200* HISTORY OF MODIFICATION:                                      * 
002300*----------------------------------------------------------------*
002400* MOD.#   INIT    DATE        DESCRIPTION                       * 
002500* ------- ------- ----------  --------------------------------- * 
002600* INITIAL MWTL    15/03/1990 - FIRST RELEASE - OPTION F ONLY     *
002700* TRQ009  TWKYEE  08/08/1995 - ADD 15 INTEGER / 4 DECIMAL DIGIT  *
002800*                              LIMIT CHECK ON THE AMOUNT FIELD   *
002900* TRQ016  DLIM    29/09/1998 - Y2K REMEDIATION - NO DATE FIELDS  *
003000*                              IN THIS ROUTINE, SIGNED OFF CLEAN *
003100* TRQ024  GP3A00  26/10/2019 - ADD OPTION C - CURRENCY FORMAT    *
003200*                              CHECK ONLY, REUSED BY THE ACCOUNT *
003300*                              CREATION RULE IN TRFBTRFR         *
003400* TRQ030  GP3A00  03/11/2021 - REJECT LOWER-CASE CURRENCY CODES  *
003500*                              EXPLICITLY - WAS PREVIOUSLY       *
003600*                              ACCEPTING THEM AND UPSHIFTING     *
003700*                              (PROBLEM TICKET HD-41004)         *
003800*----------------------------------------------------------------*
003900 EJECT                                                            
004000 ENVIRONMENT DIVISION.                                            
004100 CONFIGURATION SECTION.                                           
004200 SOURCE-COMPUTER. IBM-AS400.                                      
004300 OBJECT-COMPUTER. IBM-AS400.                                      
004400 SPECIAL-NAMES.   CLASS UPPER-ALPHA IS "A" THRU "Z".              
004500 DATA DIVISION.                                                   
004600 WORKING-STORAGE SECTION.                                         
004700 01  FILLER                  PIC X(24) VALUE                      
004800     "** PROGRAM TRFVTRQ  **".                                    
004900                                                                  
005000 01  WK-C-COMMON.                                                 
005100     COPY ASCMWS.                                                 
005200                                                                  
005300 01  WK-N-WORK-FIELDS.                                            
005400     05  WK-N-CTR                 PIC S9(04) COMP.                
005500* ALTERNATE VIEW OF THE CHARACTER COUNTER, USED ONLY TO DISPLAY   
005600* THE CURRENT SCAN POSITION IF THIS ROUTINE IS RUN STANDALONE.    
005700     05  WK-N-CTR-R REDEFINES WK-N-CTR                            
005800                              PIC S9(04).                         
005900     05  WK-N-OCCURENCE           PIC S9(04) COMP VALUE 3.        
006000     05  WK-N-INT-DIGITS          PIC S9(04) COMP.                
006100     05  WK-N-DEC-DIGITS          PIC S9(04) COMP VALUE 4.        
006200     05  FILLER                   PIC X(04).                      
006300                                                                  
006400 01  WK-C-WORK-AREA.                                              
006500     05  WK-C-CURRENCY-SAVE       PIC X(03).                      
006600     05  WK-C-CURRENCY-CHARS REDEFINES WK-C-CURRENCY-SAVE         
006700             PIC X(01) OCCURS 3 TIMES.                            
006800     05  FILLER                   PIC X(04).                      
006900                                                                  
007000* ALTERNATE VIEW OF THE REQUEST AMOUNT, USED TO COUNT THE         
007100* SIGNIFICANT INTEGER DIGITS FOR THE 15-DIGIT LIMIT CHECK.        
007200 01  WK-N-AMOUNT-R.                                               
007300     05  WK-N-AMOUNT-WORK         PIC S9(15)V9(04).               
007400     05  FILLER                   PIC X(04).                      
007500 01  WK-N-AMOUNT-DIGITS-R REDEFINES WK-N-AMOUNT-R.                
007600     05  WK-N-AMOUNT-INT-R        PIC 9(15).                      
007700     05  WK-N-AMOUNT-FRAC-R       PIC 9(04).                      
007800     05  FILLER                   PIC X(04).                      
007900                                                                  
008000 LINKAGE SECTION.                                                 
008100 COPY TRQLNK.                                                     
008200                                                                  
008300 PROCEDURE DIVISION USING WK-C-TRQLNK.                            
008400 MAIN-MODULE.                                                     
008500     PERFORM B000-MAIN-PROCESSING                                 
008600        THRU B999-MAIN-PROCESSING-EX.                             
008700     GOBACK.                                                      
008800                                                                  
008900*----------------------------------------------------------------*
009000 B000-MAIN-PROCESSING.                                            
009100*----------------------------------------------------------------*
009200     SET WK-C-TRQLNK-IS-VALID TO TRUE.                            
009300     MOVE SPACES              TO WK-C-TRQLNK-ERROR-CD.            
009400                                                                  
009500     IF WK-C-TRQLNK-CCY-CHECK                                     
009600         PERFORM C300-CHECK-CURRENCY-FORMAT                       
009700            THRU C399-CHECK-CURRENCY-FORMAT-EX                    
009800         GO TO B999-MAIN-PROCESSING-EX.                           
009900                                                                  
010000     PERFORM C100-CHECK-ACCOUNT-IDS                               
010100        THRU C199-CHECK-ACCOUNT-IDS-EX.                           
010200     IF WK-C-TRQLNK-IS-INVALID                                    
010300         GO TO B999-MAIN-PROCESSING-EX.                           
010400                                                                  
010500     PERFORM C200-CHECK-AMOUNT                                    
010600        THRU C299-CHECK-AMOUNT-EX.                                
010700     IF WK-C-TRQLNK-IS-INVALID                                    
010800         GO TO B999-MAIN-PROCESSING-EX.                           
010900                                                                  
011000     PERFORM C300-CHECK-CURRENCY-FORMAT                           
011100        THRU C399-CHECK-CURRENCY-FORMAT-EX.                       
011200                                                                  
011300 B999-MAIN-PROCESSING-EX.                                         
011400     EXIT.                                                        
011500                                                                  
011600*----------------------------------------------------------------*
011700 C100-CHECK-ACCOUNT-IDS.                                          
011800*----------------------------------------------------------------*
011900     IF WK-N-TRQLNK-SENDER-ID NOT > ZERO                          
012000         SET WK-C-TRQLNK-IS-INVALID TO TRUE                       
012100         MOVE "VAL0001"          TO WK-C-TRQLNK-ERROR-CD          
012200         GO TO C199-CHECK-ACCOUNT-IDS-EX.                         
012300                                                                  
012400     IF WK-N-TRQLNK-RECEIVER-ID NOT > ZERO                        
012500         SET WK-C-TRQLNK-IS-INVALID TO TRUE                       
012600         MOVE "VAL0002"          TO WK-C-TRQLNK-ERROR-CD.         
012700                                                                  
012800 C199-CHECK-ACCOUNT-IDS-EX.                                       
012900     EXIT.                                                        
013000                                                                  
013100*----------------------------------------------------------------*
013200 C200-CHECK-AMOUNT.                                               
013300*----------------------------------------------------------------*
013400*    AMOUNT MUST BE AT LEAST 0.01, AND FIT 15 INTEGER DIGITS      
013500*    AND 4 DECIMAL DIGITS - THE RECORD LAYOUT ITSELF ALREADY      
013600*    LIMITS THE FIELD TO THAT WIDTH SO THIS CHECK IS PRIMARILY    
013700*    THE MINIMUM-VALUE TEST, KEPT AS A SEPARATE PARAGRAPH SO A    
013800*    FUTURE WIDER AMOUNT FIELD DOES NOT SILENTLY BYPASS IT.       
013900     MOVE WK-N-TRQLNK-AMOUNT      TO WK-N-AMOUNT-WORK.            
014000                                                                  
014100     IF WK-N-TRQLNK-AMOUNT < 0.01                                 
014200         SET WK-C-TRQLNK-IS-INVALID TO TRUE                       
014300         MOVE "VAL0003"          TO WK-C-TRQLNK-ERROR-CD          
014400         GO TO C299-CHECK-AMOUNT-EX.                              
014500                                                                  
014600     IF WK-N-AMOUNT-INT-R > 999999999999999                       
014700         SET WK-C-TRQLNK-IS-INVALID TO TRUE                       
014800         MOVE "VAL0004"          TO WK-C-TRQLNK-ERROR-CD.         
014900                                                                  
015000 C299-CHECK-AMOUNT-EX.                                            
015100     EXIT.                                                        
015200                                                                  
015300*----------------------------------------------------------------*
015400 C300-CHECK-CURRENCY-FORMAT.                                      
015500*----------------------------------------------------------------*
015600*    CURRENCY MUST BE EXACTLY 3 UPPER CASE LETTERS - NO SPACES,   
015700*    NO DIGITS, NO LOWER CASE.  SCANNED ONE CHARACTER AT A TIME   
015800*    THE SAME WAY TRFVTAG57 SCANS THE TAG 57 OCCURRENCE TABLE.    
015900     MOVE WK-C-TRQLNK-CURRENCY   TO WK-C-CURRENCY-SAVE.           
016000     MOVE ZERO                   TO WK-N-CTR.                     
016100                                                                  
016200     PERFORM D100-CHECK-ONE-CHARACTER                             
016300        THRU D199-CHECK-ONE-CHARACTER-EX                          
016400            VARYING WK-N-CTR FROM 1 BY 1                          
016500            UNTIL WK-N-CTR > WK-N-OCCURENCE                       
016600               OR WK-C-TRQLNK-IS-INVALID.                         
016700                                                                  
016800 C399-CHECK-CURRENCY-FORMAT-EX.                                   
016900     EXIT.                                                        
017000                                                                  
017100*----------------------------------------------------------------*
017200 D100-CHECK-ONE-CHARACTER.                                        
017300*----------------------------------------------------------------*
017400     IF WK-C-CURRENCY-CHARS (WK-N-CTR) IS NOT ALPHABETIC-UPPER    TRQ030  
017500         SET WK-C-TRQLNK-IS-INVALID TO TRUE                       
017600         MOVE "VAL0005"           TO WK-C-TRQLNK-ERROR-CD.        
017700                                                                  
017800 D199-CHECK-ONE-CHARACTER-EX.                                     
017900     EXIT.                                                        
018000                                                                  
018100******************************************************************
018200*************** END OF PROGRAM SOURCE  TRFVTRQ ****************** 
018300******************************************************************
