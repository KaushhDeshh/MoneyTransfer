000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     TRFVACC.                                         
000500 AUTHOR.         MATILDA WEE TL.                                  
000600 INSTALLATION.   TRUST FINANCIAL SERVICES.                        
000700 DATE-WRITTEN.   10 JUL 1989.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       CONFIDENTIAL.                                    
001000*                                                                 
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP AN ACCOUNT    
001200*               IN THE IN-MEMORY ACCOUNT MASTER TABLE BY          
001300*               ACCOUNT ID AND RETURN ITS NAME, CURRENCY AND      
001400*               CURRENT BALANCE.  THE TABLE WAS LOADED FROM       
001500*               TFSACCT BY TRFBTRFR AT A400 AND IS PASSED HERE    
001600*               BY REFERENCE - THIS ROUTINE NEVER OPENS THE       
001700*               ACCOUNT MASTER FILE ITSELF.                       
001800*                                                                 
001900*================================================================ 
002000* HISTORY OF MODIFICATION:                                        
002100*================================================================ 
002200*  INITIAL  MWTL       10/07/1989 - FIRST RELEASE - RANDOM KEYED  
002300*                                   READ AGAINST TFSBNKAC         
002400*  VAC011   TWKYEE     22/04/1994 - ADD PRIORITY SUB-KEY SEARCH   
002500*                                   FOR MULTI-CURRENCY ACCOUNTS   
002600*  VAC019   DLIM       26/09/1998 - Y2K REMEDIATION - NO DATE     
002700*                                   FIELDS IN THIS ROUTINE,       
002800*                                   SIGNED OFF CLEAN              
002900*  VAC027   ACNT       23/06/2020 - RENAMED FROM TRFVBAC AND      
003000*                                   REBUILT AGAINST THE IN-       
003100*                                   MEMORY ACCOUNT TABLE FOR THE  
003200*                                   MONEY TRANSFER BATCH -        
003300*                                   SEQUENTIAL SEARCH REPLACES    
003400*                                   THE KEYED READ SINCE THE      
003500*                                   MASTER IS SMALL ENOUGH TO     
003600*                                   HOLD IN WORKING STORAGE       
003700*  VAC033   GP3A00     03/11/2021 - BINARY SEARCH REPLACES THE    
003800*                                   LINEAR SCAN NOW THAT THE      
003900*                                   TABLE IS LOADED IN ACCT-ID    
004000*                                   ASCENDING ORDER (PROBLEM      
004100*                                   TICKET HD-39207 - RUN TIME)   
004200*---------------------------------------------------------------* 
004300 EJECT                                                            
004400**********************                                            
004500 ENVIRONMENT DIVISION.                                            
004600**********************                                            
004700 CONFIGURATION SECTION.                                           
004800 SOURCE-COMPUTER.  IBM-AS400.                                     
004900 OBJECT-COMPUTER.  IBM-AS400.                                     
005000 SPECIAL-NAMES.    UPSI-1 ON STATUS IS WK-C-BINSRCH-TRACE-ON      
005100                          OFF STATUS IS WK-C-BINSRCH-TRACE-OFF.   
005200***************                                                   
005300 DATA DIVISION.                                                   
005400***************                                                   
005500 WORKING-STORAGE SECTION.                                         
005600*************************                                         
005700 01  FILLER                          PIC X(24)        VALUE       
005800     "** PROGRAM TRFVACC  **".                                    
005900                                                                  
006000* ------------------ PROGRAM WORKING STORAGE -------------------* 
006100 01  WK-C-COMMON.                                                 
006200     COPY ASCMWS.                                                 
006300                                                                  
006400 01  WK-N-WORK-FIELDS.                                            
006500     05  WK-N-LOW-IDX                PIC S9(04) COMP.             
006600     05  WK-N-HIGH-IDX               PIC S9(04) COMP.             
006700     05  WK-N-MID-IDX                PIC S9(04) COMP.             
006800     05  FILLER                      PIC X(04).                   
006900                                                                  
007000* ALTERNATE VIEW OF THE WORK FIELDS, USED WHEN UPSI-1 IS ON TO    
007100* DISPLAY THE SEARCH WINDOW AS A SINGLE EDITED GROUP.             
007200 01  WK-N-WORK-FIELDS-R REDEFINES WK-N-WORK-FIELDS.               
007300     05  WK-N-LOW-IDX-R              PIC ZZZ9.                    
007400     05  WK-N-HIGH-IDX-R             PIC ZZZ9.                    
007500     05  WK-N-MID-IDX-R              PIC ZZZ9.                    
007600     05  FILLER                      PIC X(04).                   
007700                                                                  
007800 01  WK-N-SPAN-REMAINING             PIC S9(04) COMP.             
007900                                                                  
008000* ALTERNATE VIEW OF THE REMAINING SEARCH SPAN, USED ONLY FOR      
008100* TRACE DISPLAY OF HOW MANY ENTRIES ARE STILL LEFT TO HALVE.      
008200 01  WK-N-SPAN-REMAINING-R REDEFINES WK-N-SPAN-REMAINING.         
008300     05  WK-N-SPAN-REMAINING-DISP-R  PIC S9(04).                  
008400                                                                  
008500 01  WK-N-SOUGHT-ID-ECHO             PIC 9(10).                   
008600                                                                  
008700* ALTERNATE VIEW OF THE ACCOUNT ID BEING SOUGHT, SPLIT OUT OF     
008800* THE LINKAGE FIELD ONLY FOR THE TRACE DISPLAY - THE SEARCH       
008900* ITSELF ALWAYS COMPARES THE LINKAGE FIELD DIRECTLY.              
009000 01  WK-N-SOUGHT-ID-ECHO-R REDEFINES WK-N-SOUGHT-ID-ECHO.         
009100     05  WK-N-SOUGHT-ID-BANK-R       PIC 9(04).                   
009200     05  WK-N-SOUGHT-ID-SEQ-R        PIC 9(06).                   
009300                                                                  
009400*****************                                                 
009500 LINKAGE SECTION.                                                 
009600*****************                                                 
009700 COPY ACCLNK.                                                     
009800* THE ACCOUNT MASTER TABLE IS LOADED AND HELD BY TRFBTRFR AT      
009900* A400-LOAD-ACCOUNT-MASTER AND PASSED HERE BY REFERENCE.          
010000 01  WK-L-ACCOUNT-TABLE.                                          
010100     05  WK-L-ACCOUNT-COUNT          PIC S9(04) COMP.             
010200     05  FILLER                      PIC X(04).                   
010300     05  WK-L-ACCOUNT-ENTRY OCCURS 1 TO 9999 TIMES                
010400             DEPENDING ON WK-L-ACCOUNT-COUNT                      
010500             ASCENDING KEY IS WK-L-ACCOUNT-ID                     
010600             INDEXED BY WK-L-ACCOUNT-IDX.                         
010700         10  WK-L-ACCOUNT-ID         PIC 9(10).                   
010800         10  WK-L-ACCOUNT-NAME       PIC X(50).                   
010900         10  WK-L-ACCOUNT-CCY        PIC X(03).                   
011000         10  WK-L-ACCOUNT-BALANCE    PIC S9(16)V9(04).            
011100 EJECT                                                            
011200********************************************                      
011300 PROCEDURE DIVISION USING WK-C-ACCLNK                             
011400                           WK-L-ACCOUNT-TABLE.                    
011500********************************************                      
011600 MAIN-MODULE.                                                     
011700     PERFORM A000-PROCESS-CALLED-ROUTINE                          
011800        THRU A099-PROCESS-CALLED-ROUTINE-EX.                      
011900     GOBACK.                                                      
012000                                                                  
012100*---------------------------------------------------------------* 
012200 A000-PROCESS-CALLED-ROUTINE.                                     
012300*---------------------------------------------------------------* 
012400     MOVE SPACES                TO WK-C-ACCLNK-ERROR-CD.          
012500     SET WK-C-ACCLNK-NOT-FOUND  TO TRUE.                          
012600     MOVE ZEROS                 TO WK-N-ACCLNK-INDEX.             
012700     MOVE 1                     TO WK-N-LOW-IDX.                  
012800     MOVE WK-L-ACCOUNT-COUNT    TO WK-N-HIGH-IDX.                 
012900     MOVE WK-N-ACCLNK-ACCT-ID   TO WK-N-SOUGHT-ID-ECHO.           
013000                                                                  
013100     PERFORM B000-BINARY-SEARCH-ACCOUNT                           
013200        THRU B999-BINARY-SEARCH-ACCOUNT-EX                        
013300            UNTIL WK-N-LOW-IDX > WK-N-HIGH-IDX                    
013400               OR WK-C-ACCLNK-IS-FOUND.                           
013500                                                                  
013600     IF NOT WK-C-ACCLNK-IS-FOUND                                  
013700         MOVE "SUP0016"          TO WK-C-ACCLNK-ERROR-CD.         
013800                                                                  
013900 A099-PROCESS-CALLED-ROUTINE-EX.                                  
014000     EXIT.                                                        
014100                                                                  
014200*---------------------------------------------------------------* 
014300 B000-BINARY-SEARCH-ACCOUNT.                                      VAC033  
014400*---------------------------------------------------------------* 
014500     COMPUTE WK-N-MID-IDX =                                       
014600         (WK-N-LOW-IDX + WK-N-HIGH-IDX) / 2.                      
014700     SET WK-L-ACCOUNT-IDX TO WK-N-MID-IDX.                        
014800     COMPUTE WK-N-SPAN-REMAINING =                                
014900         WK-N-HIGH-IDX - WK-N-LOW-IDX + 1.                        
015000                                                                  
015100     IF WK-C-BINSRCH-TRACE-ON                                     
015200         DISPLAY "TRFVACC - SEARCH WINDOW "                       
015300                 WK-N-LOW-IDX-R "-" WK-N-HIGH-IDX-R               
015400                 " MID " WK-N-MID-IDX-R                           
015500                 " SPAN " WK-N-SPAN-REMAINING-DISP-R.             
015600                                                                  
015700     IF WK-L-ACCOUNT-ID (WK-L-ACCOUNT-IDX) = WK-N-ACCLNK-ACCT-ID  
015800         SET WK-C-ACCLNK-IS-FOUND  TO TRUE                        
015900         MOVE WK-N-MID-IDX          TO WK-N-ACCLNK-INDEX          
016000         PERFORM C100-MOVE-ACCOUNT-DATA                           
016100            THRU C199-MOVE-ACCOUNT-DATA-EX                        
016200         GO TO B999-BINARY-SEARCH-ACCOUNT-EX.                     
016300                                                                  
016400     IF WK-L-ACCOUNT-ID (WK-L-ACCOUNT-IDX) < WK-N-ACCLNK-ACCT-ID  
016500         COMPUTE WK-N-LOW-IDX = WK-N-MID-IDX + 1                  
016600     ELSE                                                         
016700         COMPUTE WK-N-HIGH-IDX = WK-N-MID-IDX - 1.                
016800                                                                  
016900 B999-BINARY-SEARCH-ACCOUNT-EX.                                   
017000     EXIT.                                                        
017100                                                                  
017200*---------------------------------------------------------------* 
017300 C100-MOVE-ACCOUNT-DATA.                                          
017400*---------------------------------------------------------------* 
017500     MOVE WK-L-ACCOUNT-NAME (WK-L-ACCOUNT-IDX)                    
017600                                 TO WK-C-ACCLNK-NAME.             
017700     MOVE WK-L-ACCOUNT-CCY (WK-L-ACCOUNT-IDX)                     
017800                                 TO WK-C-ACCLNK-CCY.              
017900     MOVE WK-L-ACCOUNT-BALANCE (WK-L-ACCOUNT-IDX)                 
018000                                 TO WK-N-ACCLNK-BALANCE.          
018100                                                                  
018200 C199-MOVE-ACCOUNT-DATA-EX.                                       
018300     EXIT.                                                        
018400                                                                  
018500******************************************************************
018600*************** END OF PROGRAM SOURCE  TRFVACC ****************** 
018700******************************************************************
