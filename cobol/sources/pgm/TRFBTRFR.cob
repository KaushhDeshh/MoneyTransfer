000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     TRFBTRFR.                                        
000500 AUTHOR.         MATILDA WEE TL.                                  
000600 INSTALLATION.   TRUST FINANCIAL SERVICES.                        
000700 DATE-WRITTEN.   21 JAN 1995.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       CONFIDENTIAL.                                    
001000*                                                                 
001100*DESCRIPTION :  THIS IS THE MAIN BATCH DRIVER FOR THE MONEY       
001200*               TRANSFER RUN.  IT LOADS THE CURRENCY, POLICY,     
001300*               FX RATE AND ACCOUNT REFERENCE DATA INTO MEMORY,   
001400*               THEN READS THE TRANSFER REQUEST FILE IN ARRIVAL   
001500*               ORDER, VALIDATING, FEE-CALCULATING, CONVERTING    
001600*               AND POSTING EACH TRANSFER THROUGH A FAMILY OF     
001700*               CALLED SUB-ROUTINES, AND FINALLY WRITES THE       
001800*               UPDATED ACCOUNT MASTER, THE TRANSFER JOURNAL      
001900*               AND THE CONTROL-TOTAL SUMMARY REPORT.             
002000*NOTE        :  DERIVED FROM TRFVLMIT (STP LIMIT CHECK BY         
002100*               ACCOUNT/CIF/SEGMENT) - THE CURSOR-DRIVEN DB2      
002200*               LOOKUPS ARE REPLACED THROUGHOUT BY IN-MEMORY      
002300*               TABLE LOADS SINCE ALL FOUR REFERENCE FILES ARE    
002400*               SMALL ENOUGH TO HOLD IN WORKING STORAGE.          
002500*                                                                 
002600*================================================================ 
002700* HISTORY OF MODIFICATION:                                        
002800*================================================================ 
002900*  INITIAL  MWTL       21/01/1995 - FIRST RELEASE - LOADS         
003000*                                   CURRENCY AND ACCOUNT TABLES   
003100*                                   AND POSTS SAME-CURRENCY       
003200*                                   TRANSFERS ONLY                
003300*  BTR011   TWKYEE     14/06/1996 - ADD FX RATE TABLE LOAD AND    
003400*                                   CROSS-CURRENCY CONVERSION     
003500*                                   VIA CALL TO TRFCFX            
003600*  BTR019   DLIM       30/09/1998 - Y2K REMEDIATION - REVIEWED    
003700*                                   EVERY DATE-BEARING FIELD IN   
003800*                                   THIS PROGRAM, NONE FOUND -    
003900*                                   SIGNED OFF CLEAN FOR CENTURY  
004000*                                   ROLLOVER                      
004100*  BTR026   TYK        12/03/2001 - ADD TRANSFER_FEE POLICY       
004200*                                   LOAD AND CALL TO TRFCFEE      
004300*                                   BEFORE THE SELF-TRANSFER      
004400*                                   CHECK, PER REVISED BUSINESS   
004500*                                   SIGN-OFF                      
004600*  BTR034   ACNT       23/06/2020 - RENAMED FROM TRFVLMIT AND     
004700*                                   REBUILT AS THE MONEY          
004800*                                   TRANSFER BATCH DRIVER -       
004900*                                   PROJ#BW24 GEBNG ONLINE FX R2  
005000*  BTR041   OFX2A2     16/10/2020 - ADD FX_RATE_MISSING FAILURE   
005100*                                   PATH - A MISSING RATE PAIR    
005200*                                   NO LONGER ABENDS THE RUN,     
005300*                                   THE TRANSFER IS JOURNALED     
005400*                                   FAILED AND PROCESSING         
005500*                                   CONTINUES                     
005600*  BTR048   GP3A00     03/11/2021 - ADD THE CONTROL-TOTAL         
005700*                                   ACCUMULATOR TABLE AND THE     
005800*                                   SUMMARY REPORT SECTION E      
005900*                                   (PROBLEM TICKET HD-40118 -    
006000*                                   OPERATIONS HAD NO RUN-LEVEL   
006100*                                   VISIBILITY INTO FAILURES)     
006200*  BTR055   GP4D00     14/02/2020 - BINARY SEARCH ON THE ACCOUNT  
006300*                                   TABLE MOVED INTO TRFVACC -    
006400*                                   SEE TRFVACC CHANGE LOG        
006500*  BTR062   RSNG       18/08/2022 - WIRE TRFCMNY ONTO THE CALL    
006600*                                   CHAIN - C600 NOW CALLS IT     
006700*                                   FOR THE CROSS-CURRENCY ROUND  
006800*                                   AND A410 NOW CALLS IT FOR     
006900*                                   THE MAX-MONEY-VALUE EDIT AT   
007000*                                   ACCOUNT LOAD (PROBLEM TICKET  
007100*                                   HD-51203 - AUDIT FOUND THE    
007200*                                   ROUTINE PRESENT BUT NEVER     
007300*                                   CALLED)                       
007400*  BTR063   RSNG       18/08/2022 - THE BTR062 CALL TO TRFCMNY    
007500*                                   AT C600 WAS FEEDING THE SIX-  
007600*                                   DECIMAL FX RATE INTO AN       
007700*                                   OPERAND THAT ONLY CARRIED     
007800*                                   FOUR - WIDENED IN MNYLNK      
007900*                                   (SEE TAG MNL009) SO THE RATE  
008000*                                   REACHES THE MULTIPLY AT FULL  
008100*                                   PRECISION (PROBLEM TICKET     
008200*                                   HD-51203)                     
008300*  BTR064   RSNG       18/08/2022 - WIRE TRFVTRQ OPTION C ONTO THE
008400*                                   CALL CHAIN TOO - A410 NOW     
008500*                                   CALLS IT TO FORMAT-CHECK THE  
008600*                                   ACCOUNT CURRENCY BEFORE THE   
008700*                                   CURRENCY-TABLE LOOKUP (TAG    
008800*                                   TRQ024 IN TRFVTRQ CLAIMED THIS
008900*                                   ALREADY HAPPENED - AUDIT FOUND
009000*                                   IT DID NOT) (PROBLEM TICKET   
009100*                                   HD-51203)                     
009200*---------------------------------------------------------------* 
009300 EJECT                                                            
009400**********************                                            
009500 ENVIRONMENT DIVISION.                                            
009600**********************                                            
009700 CONFIGURATION SECTION.                                           
009800 SOURCE-COMPUTER.  IBM-AS400.                                     
009900 OBJECT-COMPUTER.  IBM-AS400.                                     
010000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM                             
010100                   UPSI-0 ON STATUS IS WK-C-TRACE-ON              
010200                          OFF STATUS IS WK-C-TRACE-OFF.           
010300                                                                  
010400 INPUT-OUTPUT SECTION.                                            
010500 FILE-CONTROL.                                                    
010600     SELECT TFSCURR  ASSIGN TO DISK-TFSCURR                       
010700            ORGANIZATION      IS LINE SEQUENTIAL                  
010800            FILE STATUS       IS WK-C-FILE-STATUS.                
010900     SELECT TFSPLCY  ASSIGN TO DISK-TFSPLCY                       
011000            ORGANIZATION      IS LINE SEQUENTIAL                  
011100            FILE STATUS       IS WK-C-FILE-STATUS.                
011200     SELECT TFSFXRT  ASSIGN TO DISK-TFSFXRT                       
011300            ORGANIZATION      IS LINE SEQUENTIAL                  
011400            FILE STATUS       IS WK-C-FILE-STATUS.                
011500     SELECT TFSACCT  ASSIGN TO DISK-TFSACCT                       
011600            ORGANIZATION      IS LINE SEQUENTIAL                  
011700            FILE STATUS       IS WK-C-FILE-STATUS.                
011800     SELECT TFSTRNQ  ASSIGN TO DISK-TFSTRNQ                       
011900            ORGANIZATION      IS LINE SEQUENTIAL                  
012000            FILE STATUS       IS WK-C-FILE-STATUS.                
012100     SELECT TFSACCO  ASSIGN TO DISK-TFSACCO                       
012200            ORGANIZATION      IS LINE SEQUENTIAL                  
012300            FILE STATUS       IS WK-C-FILE-STATUS.                
012400     SELECT TFSTRNJ  ASSIGN TO DISK-TFSTRNJ                       
012500            ORGANIZATION      IS LINE SEQUENTIAL                  
012600            FILE STATUS       IS WK-C-FILE-STATUS.                
012700     SELECT TFSSUMR  ASSIGN TO PRINTER-TFSSUMR                    
012800            ORGANIZATION      IS LINE SEQUENTIAL                  
012900            FILE STATUS       IS WK-C-FILE-STATUS.                
013000 EJECT                                                            
013100***************                                                   
013200 DATA DIVISION.                                                   
013300***************                                                   
013400 FILE SECTION.                                                    
013500**************                                                    
013600 FD  TFSCURR                                                      
013700     LABEL RECORDS ARE OMITTED                                    
013800     DATA RECORD IS TFSCURR-RECORD.                               
013900     COPY CURRNCY.                                                
014000                                                                  
014100 FD  TFSPLCY                                                      
014200     LABEL RECORDS ARE OMITTED                                    
014300     DATA RECORD IS TFSPLCY-RECORD.                               
014400     COPY PLCYTBL.                                                
014500                                                                  
014600 FD  TFSFXRT                                                      
014700     LABEL RECORDS ARE OMITTED                                    
014800     DATA RECORD IS TFSFXRT-RECORD.                               
014900     COPY FXRATE.                                                 
015000                                                                  
015100 FD  TFSACCT                                                      
015200     LABEL RECORDS ARE OMITTED                                    
015300     DATA RECORD IS TFSACCT-RECORD.                               
015400     COPY ACCTMST.                                                
015500                                                                  
015600 FD  TFSTRNQ                                                      
015700     LABEL RECORDS ARE OMITTED                                    
015800     DATA RECORD IS TFSTRNQ-RECORD.                               
015900     COPY TRNREQ.                                                 
016000                                                                  
016100 FD  TFSACCO                                                      
016200     LABEL RECORDS ARE OMITTED                                    
016300     DATA RECORD IS WK-C-TFSACCO-RECORD.                          
016400 01  WK-C-TFSACCO-RECORD         PIC X(83).                       
016500                                                                  
016600 FD  TFSTRNJ                                                      
016700     LABEL RECORDS ARE OMITTED                                    
016800     DATA RECORD IS WK-C-TFSTRNJ-RECORD.                          
016900 01  WK-C-TFSTRNJ-RECORD         PIC X(142).                      
017000                                                                  
017100 FD  TFSSUMR                                                      
017200     LABEL RECORDS ARE OMITTED                                    
017300     DATA RECORD IS WK-C-TFSSUMR-RECORD.                          
017400 01  WK-C-TFSSUMR-RECORD         PIC X(132).                      
017500 EJECT                                                            
017600*************************                                         
017700 WORKING-STORAGE SECTION.                                         
017800*************************                                         
017900 01  FILLER                          PIC X(24)       VALUE        
018000     "** PROGRAM TRFBTRFR **".                                    
018100                                                                  
018200* ------------------ PROGRAM WORKING STORAGE -------------------* 
018300 01  WK-C-COMMON.                                                 
018400     COPY ASCMWS.                                                 
018500                                                                  
018600*---------------------------------------------------------------* 
018700*   77-LEVEL STANDALONE COUNTERS AND SWITCHES                    *
018800*---------------------------------------------------------------* 
018900 77  WK-N-NEXT-TRN-ID                PIC 9(10)       COMP.        
019000 77  WK-C-CURR-EOF-SW                PIC X(01)       VALUE "N".   
019100     88  WK-C-CURR-EOF                    VALUE "Y".              
019200 77  WK-C-PLCY-EOF-SW                 PIC X(01)       VALUE "N".  
019300     88  WK-C-PLCY-EOF                    VALUE "Y".              
019400 77  WK-C-FXRT-EOF-SW                 PIC X(01)       VALUE "N".  
019500     88  WK-C-FXRT-EOF                    VALUE "Y".              
019600 77  WK-C-ACCT-EOF-SW                 PIC X(01)       VALUE "N".  
019700     88  WK-C-ACCT-EOF                    VALUE "Y".              
019800 77  WK-C-TRNQ-EOF-SW                 PIC X(01)       VALUE "N".  
019900     88  WK-C-TRNQ-EOF                    VALUE "Y".              
020000                                                                  
020100*---------------------------------------------------------------* 
020200*   CURRENCY TABLE - LOADED AT A100                              *
020300*---------------------------------------------------------------* 
020400 01  WK-T-CURRENCY-TABLE.                                         
020500     05  WK-N-CURRENCY-COUNT          PIC S9(04) COMP VALUE 0.    
020600     05  FILLER                       PIC X(04).                  
020700     05  WK-T-CURRENCY-ENTRY OCCURS 1 TO 200 TIMES                
020800             DEPENDING ON WK-N-CURRENCY-COUNT                     
020900             INDEXED BY WK-X-CURRENCY.                            
021000         10  WK-T-CURRENCY-CODE       PIC X(03).                  
021100         10  WK-T-CURRENCY-NAME       PIC X(50).                  
021200                                                                  
021300*---------------------------------------------------------------* 
021400*   TRANSFER_FEE POLICY - LOADED AT A200                         *
021500*---------------------------------------------------------------* 
021600 01  WK-W-FEE-POLICY.                                             
021700     05  WK-C-FEE-POLICY-FOUND        PIC X(01) VALUE "N".        
021800         88  WK-C-FEE-POLICY-IS-FOUND     VALUE "Y".              
021900     05  WK-C-FEE-POLICY-ENABLED      PIC X(01) VALUE "N".        
022000     05  WK-N-FEE-POLICY-RATE         PIC S9(13)V9(06) VALUE 0.   
022100     05  FILLER                       PIC X(04).                  
022200                                                                  
022300*---------------------------------------------------------------* 
022400*   FX RATE TABLE - LOADED AT A300, PASSED BY REFERENCE TO      * 
022500*   TRFCFX AT C600                                              * 
022600*---------------------------------------------------------------* 
022700 01  WK-T-FXRATE-TABLE.                                           
022800     05  WK-N-FXRATE-COUNT            PIC S9(04) COMP VALUE 0.    
022900     05  FILLER                       PIC X(04).                  
023000     05  WK-T-FXRATE-ENTRY OCCURS 1 TO 500 TIMES                  
023100             DEPENDING ON WK-N-FXRATE-COUNT                       
023200             INDEXED BY WK-X-FXRATE.                              
023300         10  WK-T-FXRATE-FROM-CCY     PIC X(03).                  
023400         10  WK-T-FXRATE-TO-CCY       PIC X(03).                  
023500         10  WK-T-FXRATE-RATE         PIC S9(13)V9(06).           
023600                                                                  
023700*---------------------------------------------------------------* 
023800*   ACCOUNT MASTER TABLE - LOADED AT A400, PASSED BY REFERENCE  * 
023900*   TO TRFVACC AT C400, REWRITTEN TO TFSACCO AT D000            * 
024000*---------------------------------------------------------------* 
024100 01  WK-T-ACCOUNT-TABLE.                                          
024200     05  WK-N-ACCOUNT-COUNT           PIC S9(04) COMP VALUE 0.    
024300     05  FILLER                       PIC X(04).                  
024400     05  WK-T-ACCOUNT-ENTRY OCCURS 1 TO 9999 TIMES                
024500             DEPENDING ON WK-N-ACCOUNT-COUNT                      
024600             ASCENDING KEY IS WK-T-ACCOUNT-ID                     
024700             INDEXED BY WK-X-ACCOUNT.                             
024800         10  WK-T-ACCOUNT-ID          PIC 9(10).                  
024900         10  WK-T-ACCOUNT-NAME        PIC X(50).                  
025000         10  WK-T-ACCOUNT-CCY         PIC X(03).                  
025100         10  WK-T-ACCOUNT-BALANCE     PIC S9(16)V9(04).           
025200                                                                  
025300*---------------------------------------------------------------* 
025400*   PER-CURRENCY CONTROL TOTAL TABLE - ACCUMULATED AT C800,      *
025500*   PRINTED AT E300.  THE REQUEST FILE IS PROCESSED IN ARRIVAL  * 
025600*   ORDER, NOT SORTED BY CURRENCY, SO THIS TABLE STANDS IN FOR  * 
025700*   A TRUE SEQUENTIAL CONTROL BREAK - ENTRIES ARE PRINTED AS A  * 
025800*   GROUP AT END OF RUN RATHER THAN AS THE CURRENCY CHANGES ON  * 
025900*   A SORTED STREAM.                                            * 
026000*---------------------------------------------------------------* 
026100 01  WK-T-CCY-TOTALS.                                             
026200     05  WK-N-CCY-TOTALS-COUNT        PIC S9(04) COMP VALUE 0.    
026300     05  FILLER                       PIC X(04).                  
026400     05  WK-T-CCY-TOTALS-ENTRY OCCURS 1 TO 200 TIMES              
026500             DEPENDING ON WK-N-CCY-TOTALS-COUNT                   
026600             INDEXED BY WK-X-CCY-TOTALS.                          
026700         10  WK-T-CCY-TOTALS-CODE     PIC X(03).                  
026800         10  WK-N-CCY-TOTALS-CNT      PIC S9(07) COMP.            
026900         10  WK-N-CCY-TOTALS-AMT      PIC S9(18)V9(04).           
027000         10  WK-N-CCY-TOTALS-FEE      PIC S9(18)V9(04).           
027100                                                                  
027200*---------------------------------------------------------------* 
027300*   RUN-LEVEL COUNTERS AND ACCUMULATORS                          *
027400*---------------------------------------------------------------* 
027500 01  WK-N-RUN-COUNTERS.                                           
027600     05  WK-N-CNT-READ                PIC S9(07) COMP VALUE 0.    
027700     05  WK-N-CNT-COMPLETED           PIC S9(07) COMP VALUE 0.    
027800     05  WK-N-CNT-FAILED              PIC S9(07) COMP VALUE 0.    
027900     05  WK-N-CNT-RSN-INVALID         PIC S9(07) COMP VALUE 0.    
028000     05  WK-N-CNT-RSN-SELF            PIC S9(07) COMP VALUE 0.    
028100     05  WK-N-CNT-RSN-CCY             PIC S9(07) COMP VALUE 0.    
028200     05  WK-N-CNT-RSN-NOACCT          PIC S9(07) COMP VALUE 0.    
028300     05  WK-N-CNT-RSN-FUNDS           PIC S9(07) COMP VALUE 0.    
028400     05  WK-N-CNT-RSN-FXRATE          PIC S9(07) COMP VALUE 0.    
028500     05  WK-N-GRAND-AMOUNT            PIC S9(18)V9(04) VALUE 0.   
028600     05  WK-N-GRAND-FEES              PIC S9(18)V9(04) VALUE 0.   
028700     05  FILLER                       PIC X(04).                  
028800                                                                  
028900* ALTERNATE VIEW OF THE RUN COUNTERS, USED ONLY TO CLEAR THEM     
029000* ALL IN ONE MOVE AT A000-INITIALIZATION.                         
029100 01  WK-N-RUN-COUNTERS-R REDEFINES WK-N-RUN-COUNTERS.             
029200     05  FILLER                       PIC X(66).                  
029300                                                                  
029400*---------------------------------------------------------------* 
029500*   GENERIC TABLE-SEARCH FOUND SWITCH - SHARED BY THE SMALL     * 
029600*   LINEAR SCANS AGAINST THE CURRENCY TABLE (A500, C300) AND    * 
029700*   THE CONTROL-TOTAL TABLE (D210). KEPT SEPARATE FROM THE      * 
029800*   CALLED-ROUTINE LINKAGE SWITCHES SO ONE SCAN NEVER CLOBBERS  * 
029900*   ANOTHER ROUTINE'S OUTPUT FIELDS.                             *
030000*---------------------------------------------------------------* 
030100 01  WK-C-SEARCH-SWITCH.                                          
030200     05  WK-C-SEARCH-FOUND-SW         PIC X(01) VALUE "N".        
030300         88  WK-C-SEARCH-IS-FOUND         VALUE "Y".              
030400         88  WK-C-SEARCH-NOT-FOUND        VALUE "N".              
030500     05  FILLER                       PIC X(04).                  
030600                                                                  
030700*---------------------------------------------------------------* 
030800*   WORKING COPY OF THE CURRENT TRANSFER BEING PROCESSED         *
030900*---------------------------------------------------------------* 
031000 01  WK-W-TRNQ-RECORD.                                            
031100     05  WK-W-SENDER-ID               PIC 9(10).                  
031200     05  WK-W-RECEIVER-ID             PIC 9(10).                  
031300     05  WK-W-AMOUNT                  PIC S9(15)V9(04).           
031400     05  WK-W-CURRENCY                PIC X(03).                  
031500     05  FILLER                       PIC X(04).                  
031600                                                                  
031700* ALTERNATE VIEW OF THE INCOMING REQUEST, USED ONLY TO CLEAR      
031800* THE WHOLE GROUP IN ONE MOVE AT THE TOP OF EACH B000 PASS.       
031900 01  WK-W-TRNQ-RECORD-R REDEFINES WK-W-TRNQ-RECORD.               
032000     05  FILLER                       PIC X(46).                  
032100                                                                  
032200 01  WK-W-TRANSFER-WORK.                                          
032300     05  WK-W-FEE-APPLIED             PIC S9(15)V9(04).           
032400     05  WK-W-TOTAL-DEBIT             PIC S9(16)V9(04).           
032500     05  WK-W-FX-RATE                 PIC S9(13)V9(06).           
032600     05  WK-W-CONVERTED-AMT           PIC S9(15)V9(04).           
032700     05  WK-W-CCY-FROM                PIC X(03).                  
032800     05  WK-W-CCY-TO                  PIC X(03).                  
032900     05  WK-W-SENDER-IDX              PIC S9(04) COMP.            
033000     05  WK-W-RECEIVER-IDX            PIC S9(04) COMP.            
033100     05  WK-W-SENDER-BALANCE          PIC S9(16)V9(04).           
033200     05  WK-W-STATE                   PIC X(10).                  
033300         88  WK-W-IS-COMPLETED            VALUE "COMPLETED ".     
033400         88  WK-W-IS-FAILED               VALUE "FAILED    ".     
033500     05  WK-W-FAIL-REASON             PIC X(20).                  
033600     05  FILLER                       PIC X(04).                  
033700                                                                  
033800* ALTERNATE VIEW OF THE TRANSFER WORK GROUP, USED TO CLEAR THE    
033900* WHOLE GROUP TO SPACES/ZERO IN ONE MOVE AT B100.                 
034000 01  WK-W-TRANSFER-WORK-R REDEFINES WK-W-TRANSFER-WORK.           
034100     05  FILLER                       PIC X(104).                 
034200                                                                  
034300 EJECT                                                            
034400*---------------------------------------------------------------* 
034500*   SUMMARY REPORT PRINT LINES - SECTION E                       *
034600*---------------------------------------------------------------* 
034700 01  WK-N-LINE-COUNT                  PIC S9(04) COMP VALUE 99.   
034800 01  WK-N-PAGE-COUNT                  PIC S9(04) COMP VALUE 0.    
034900                                                                  
035000 01  SR-HEADING-1.                                                
035100     05  FILLER                       PIC X(01) VALUE SPACES.     
035200     05  FILLER                       PIC X(45) VALUE             
035300         "TRUST FINANCIAL SERVICES - MONEY TRANSFER RUN".         
035400     05  FILLER                       PIC X(16) VALUE             
035500         "  SUMMARY REPORT".                                      
035600     05  FILLER                       PIC X(16) VALUE             
035700         "       PAGE NO. ".                                      
035800     05  SR-H1-PAGE                   PIC ZZZ9.                   
035900     05  FILLER                       PIC X(50) VALUE SPACES.     
036000                                                                  
036100 01  SR-HEADING-2.                                                
036200     05  FILLER                       PIC X(01) VALUE SPACES.     
036300     05  FILLER                       PIC X(06) VALUE "TRN ID".   
036400     05  FILLER                       PIC X(02) VALUE SPACES.     
036500     05  FILLER                       PIC X(10) VALUE "FROM ACCT".
036600     05  FILLER                       PIC X(02) VALUE SPACES.     
036700     05  FILLER                       PIC X(10) VALUE "TO ACCT".  
036800     05  FILLER                       PIC X(04) VALUE "FROM".     
036900     05  FILLER                       PIC X(04) VALUE "TO".       
037000     05  FILLER                       PIC X(16) VALUE "AMOUNT".   
037100     05  FILLER                       PIC X(14) VALUE "FEE".      
037200     05  FILLER                       PIC X(16) VALUE "CONVERTED".
037300     05  FILLER                       PIC X(10) VALUE "STATE".    
037400     05  FILLER                       PIC X(20) VALUE "REASON".   
037500     05  FILLER                       PIC X(17) VALUE SPACES.     
037600                                                                  
037700 01  SR-DETAIL.                                                   
037800     05  FILLER                       PIC X(01) VALUE SPACES.     
037900     05  SR-D-TRN-ID                  PIC Z(09)9.                 
038000     05  FILLER                       PIC X(02) VALUE SPACES.     
038100     05  SR-D-FROM-ACCT               PIC Z(09)9.                 
038200     05  FILLER                       PIC X(02) VALUE SPACES.     
038300     05  SR-D-TO-ACCT                 PIC Z(09)9.                 
038400     05  FILLER                       PIC X(01) VALUE SPACES.     
038500     05  SR-D-CCY-FROM                PIC X(03).                  
038600     05  FILLER                       PIC X(01) VALUE SPACES.     
038700     05  SR-D-CCY-TO                  PIC X(03).                  
038800     05  SR-D-AMOUNT                  PIC Z(12)9.9999.            
038900     05  FILLER                       PIC X(01) VALUE SPACES.     
039000     05  SR-D-FEE                     PIC Z(09)9.9999.            
039100     05  FILLER                       PIC X(01) VALUE SPACES.     
039200     05  SR-D-CONVERTED               PIC Z(12)9.9999.            
039300     05  FILLER                       PIC X(01) VALUE SPACES.     
039400     05  SR-D-STATE                   PIC X(10).                  
039500     05  SR-D-REASON                  PIC X(20).                  
039600                                                                  
039700 01  SR-SUBTOTAL.                                                 
039800     05  FILLER                       PIC X(01) VALUE SPACES.     
039900     05  FILLER                       PIC X(16) VALUE             
040000         "CURRENCY TOTAL -".                                      
040100     05  SR-S-CCY                     PIC X(03).                  
040200     05  FILLER                       PIC X(15) VALUE             
040300         "  COMPLETED CNT".                                       
040400     05  SR-S-COUNT                   PIC Z(06)9.                 
040500     05  FILLER                       PIC X(10) VALUE             
040600         "  AMOUNT  ".                                            
040700     05  SR-S-AMOUNT                  PIC Z(13)9.9999.            
040800     05  FILLER                       PIC X(08) VALUE             
040900         "  FEES  ".                                              
041000     05  SR-S-FEES                    PIC Z(13)9.9999.            
041100     05  FILLER                       PIC X(19) VALUE SPACES.     
041200                                                                  
041300 01  SR-FINAL-1.                                                  
041400     05  FILLER                       PIC X(01) VALUE SPACES.     
041500     05  FILLER                       PIC X(30) VALUE             
041600         "TOTAL TRANSFERS READ........".                          
041700     05  SR-F1-READ                   PIC Z(06)9.                 
041800     05  FILLER                       PIC X(95) VALUE SPACES.     
041900                                                                  
042000 01  SR-FINAL-2.                                                  
042100     05  FILLER                       PIC X(01) VALUE SPACES.     
042200     05  FILLER                       PIC X(30) VALUE             
042300         "TOTAL COMPLETED.............".                          
042400     05  SR-F2-COMPLETED              PIC Z(06)9.                 
042500     05  FILLER                       PIC X(95) VALUE SPACES.     
042600                                                                  
042700 01  SR-FINAL-3.                                                  
042800     05  FILLER                       PIC X(01) VALUE SPACES.     
042900     05  FILLER                       PIC X(30) VALUE             
043000         "TOTAL FAILED.................".                         
043100     05  SR-F3-FAILED                 PIC Z(06)9.                 
043200     05  FILLER                       PIC X(95) VALUE SPACES.     
043300                                                                  
043400 01  SR-FINAL-REASON.                                             
043500     05  FILLER                       PIC X(01) VALUE SPACES.     
043600     05  FILLER                       PIC X(05) VALUE "  -  ".    
043700     05  SR-FR-REASON                 PIC X(20).                  
043800     05  SR-FR-COUNT                  PIC Z(06)9.                 
043900     05  FILLER                       PIC X(100) VALUE SPACES.    
044000                                                                  
044100 01  SR-FINAL-GRAND.                                              
044200     05  FILLER                       PIC X(01) VALUE SPACES.     
044300     05  FILLER                       PIC X(30) VALUE             
044400         "GRAND TOTAL AMOUNT TRANSFERRED".                        
044500     05  SR-FG-AMOUNT                 PIC Z(13)9.9999.            
044600     05  FILLER                       PIC X(10) VALUE             
044700         "  FEES  ".                                              
044800     05  SR-FG-FEES                   PIC Z(13)9.9999.            
044900     05  FILLER                       PIC X(70) VALUE SPACES.     
045000                                                                  
045100 EJECT                                                            
045200*---------------------------------------------------------------* 
045300*   COMM-AREAS FOR THE CALLED VALIDATION / CALCULATION ROUTINES * 
045400*   THESE ARE OWNED HERE (THE CALLER) AND PASSED BY REFERENCE   * 
045500*   ON EACH CALL - NONE OF THE CALLED ROUTINES OPEN FILES OF    * 
045600*   THEIR OWN.                                                   *
045700*---------------------------------------------------------------* 
045800     COPY TRQLNK.                                                 
045900     COPY FEELNK.                                                 
046000     COPY ACCLNK.                                                 
046100     COPY FXCLNK.                                                 
046200     COPY MNYLNK.                                                 
046300                                                                  
046400* STRUCTURED OUTPUT AREA FOR THE TRANSFER JOURNAL - THE FD        
046500* ITSELF CARRIES ONLY A FLAT RECORD, THIS IS WHAT D100 BUILDS     
046600* BEFORE THE WRITE ... FROM.                                      
046700     COPY TRNJRNL.                                                
046800                                                                  
046900 EJECT                                                            
047000*****************                                                 
047100 LINKAGE SECTION.                                                 
047200*****************                                                 
047300* THIS PROGRAM IS THE BATCH DRIVER - IT IS INVOKED FROM JCL       
047400* WITH NO PARAMETERS, SO THERE IS NO PROCEDURE DIVISION USING.    
047500EJECT                                                             
047600********************                                              
047700 PROCEDURE DIVISION.                                              
047800********************                                              
047900 MAIN-MODULE.                                                     
048000     PERFORM A000-OPEN-ALL-FILES                                  
048100        THRU A099-OPEN-ALL-FILES-EX.                              
048200     PERFORM A100-LOAD-CURRENCY-TABLE                             
048300        THRU A199-LOAD-CURRENCY-TABLE-EX.                         
048400     PERFORM A200-LOAD-POLICY-TABLE                               
048500        THRU A299-LOAD-POLICY-TABLE-EX.                           
048600     PERFORM A300-LOAD-FXRATE-TABLE                               
048700        THRU A399-LOAD-FXRATE-TABLE-EX.                           
048800     PERFORM A400-LOAD-ACCOUNT-MASTER                             
048900        THRU A499-LOAD-ACCOUNT-MASTER-EX.                         
049000     PERFORM B000-PROCESS-TRANSFER-REQUESTS                       
049100        THRU B999-PROCESS-TRANSFER-REQUESTS-EX.                   
049200     PERFORM D000-WRITE-ACCOUNT-MASTER                            
049300        THRU D099-WRITE-ACCOUNT-MASTER-EX.                        
049400     PERFORM E000-PRINT-SUMMARY-REPORT                            
049500        THRU E999-PRINT-SUMMARY-REPORT-EX.                        
049600     PERFORM Z000-END-PROGRAM-ROUTINE                             
049700        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
049800     GOBACK.                                                      
049900                                                                  
050000*---------------------------------------------------------------* 
050100*   A000 - OPEN EVERY FILE USED BY THIS RUN                      *
050200*---------------------------------------------------------------* 
050300 A000-OPEN-ALL-FILES.                                             
050400     MOVE ZEROS                  TO WK-N-RUN-COUNTERS-R.          
050500     MOVE 1                      TO WK-N-NEXT-TRN-ID.             
050600                                                                  
050700     OPEN INPUT  TFSCURR.                                         
050800     IF NOT WK-C-SUCCESSFUL                                       
050900         DISPLAY "TRFBTRFR - OPEN FILE ERROR - TFSCURR"           
051000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
051100         GO TO Y900-ABNORMAL-TERMINATION.                         
051200                                                                  
051300     OPEN INPUT  TFSPLCY.                                         
051400     IF NOT WK-C-SUCCESSFUL                                       
051500         DISPLAY "TRFBTRFR - OPEN FILE ERROR - TFSPLCY"           
051600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
051700         GO TO Y900-ABNORMAL-TERMINATION.                         
051800                                                                  
051900     OPEN INPUT  TFSFXRT.                                         
052000     IF NOT WK-C-SUCCESSFUL                                       
052100         DISPLAY "TRFBTRFR - OPEN FILE ERROR - TFSFXRT"           
052200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
052300         GO TO Y900-ABNORMAL-TERMINATION.                         
052400                                                                  
052500     OPEN INPUT  TFSACCT.                                         
052600     IF NOT WK-C-SUCCESSFUL                                       
052700         DISPLAY "TRFBTRFR - OPEN FILE ERROR - TFSACCT"           
052800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
052900         GO TO Y900-ABNORMAL-TERMINATION.                         
053000                                                                  
053100     OPEN INPUT  TFSTRNQ.                                         
053200     IF NOT WK-C-SUCCESSFUL                                       
053300         DISPLAY "TRFBTRFR - OPEN FILE ERROR - TFSTRNQ"           
053400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
053500         GO TO Y900-ABNORMAL-TERMINATION.                         
053600                                                                  
053700     OPEN OUTPUT TFSACCO.                                         
053800     IF NOT WK-C-SUCCESSFUL                                       
053900         DISPLAY "TRFBTRFR - OPEN FILE ERROR - TFSACCO"           
054000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
054100         GO TO Y900-ABNORMAL-TERMINATION.                         
054200                                                                  
054300     OPEN OUTPUT TFSTRNJ.                                         
054400     IF NOT WK-C-SUCCESSFUL                                       
054500         DISPLAY "TRFBTRFR - OPEN FILE ERROR - TFSTRNJ"           
054600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
054700         GO TO Y900-ABNORMAL-TERMINATION.                         
054800                                                                  
054900     OPEN OUTPUT TFSSUMR.                                         
055000     IF NOT WK-C-SUCCESSFUL                                       
055100         DISPLAY "TRFBTRFR - OPEN FILE ERROR - TFSSUMR"           
055200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
055300         GO TO Y900-ABNORMAL-TERMINATION.                         
055400                                                                  
055500 A099-OPEN-ALL-FILES-EX.                                          
055600     EXIT.                                                        
055700                                                                  
055800*---------------------------------------------------------------* 
055900*   A100 - LOAD THE SUPPORTED CURRENCY TABLE (AT LEAST USD,     * 
056000*          JPY, AUD ARE EXPECTED ON THE INPUT FILE)              *
056100*---------------------------------------------------------------* 
056200 A100-LOAD-CURRENCY-TABLE.                                        
056300     READ TFSCURR                                                 
056400         AT END                                                   
056500             SET WK-C-CURR-EOF TO TRUE.                           
056600     PERFORM A110-LOAD-ONE-CURRENCY                               
056700        THRU A119-LOAD-ONE-CURRENCY-EX                            
056800            UNTIL WK-C-CURR-EOF.                                  
056900                                                                  
057000 A199-LOAD-CURRENCY-TABLE-EX.                                     
057100     EXIT.                                                        
057200                                                                  
057300*---------------------------------------------------------------* 
057400*   A110 - LOAD ONE CURRENCY TABLE ENTRY AND READ THE NEXT       *
057500*---------------------------------------------------------------* 
057600 A110-LOAD-ONE-CURRENCY.                                          
057700     ADD 1 TO WK-N-CURRENCY-COUNT.                                
057800     SET WK-X-CURRENCY TO WK-N-CURRENCY-COUNT.                    
057900     MOVE TFSCURR-CODE TO                                         
058000         WK-T-CURRENCY-CODE (WK-X-CURRENCY).                      
058100     MOVE TFSCURR-NAME TO                                         
058200         WK-T-CURRENCY-NAME (WK-X-CURRENCY).                      
058300     READ TFSCURR                                                 
058400         AT END                                                   
058500             SET WK-C-CURR-EOF TO TRUE                            
058600     END-READ.                                                    
058700                                                                  
058800 A119-LOAD-ONE-CURRENCY-EX.                                       
058900     EXIT.                                                        
059000                                                                  
059100*---------------------------------------------------------------* 
059200*   A200 - LOAD THE TRANSFER_FEE POLICY. IF THE POLICY ROW IS   * 
059300*          ABSENT FROM TFSPLCY, WK-C-FEE-POLICY-FOUND STAYS "N" * 
059400*          AND TRFCFEE WILL RETURN A ZERO FEE FOR EVERY REQUEST * 
059500*---------------------------------------------------------------* 
059600 A200-LOAD-POLICY-TABLE.                                          
059700     READ TFSPLCY                                                 
059800         AT END                                                   
059900             SET WK-C-PLCY-EOF TO TRUE.                           
060000     PERFORM A210-LOAD-ONE-POLICY-REC                             
060100        THRU A219-LOAD-ONE-POLICY-REC-EX                          
060200            UNTIL WK-C-PLCY-EOF.                                  
060300                                                                  
060400 A299-LOAD-POLICY-TABLE-EX.                                       
060500     EXIT.                                                        
060600                                                                  
060700*---------------------------------------------------------------* 
060800*   A210 - CHECK ONE POLICY RECORD FOR TRANSFER_FEE AND READ     *
060900*          THE NEXT                                              *
061000*---------------------------------------------------------------* 
061100 A210-LOAD-ONE-POLICY-REC.                                        
061200     IF TFSPLCY-NAME = "TRANSFER_FEE"                             
061300         MOVE "Y"                TO WK-C-FEE-POLICY-FOUND         
061400         MOVE TFSPLCY-ENABLED    TO WK-C-FEE-POLICY-ENABLED       
061500         MOVE TFSPLCY-VALUE      TO WK-N-FEE-POLICY-RATE          
061600     END-IF.                                                      
061700     READ TFSPLCY                                                 
061800         AT END                                                   
061900             SET WK-C-PLCY-EOF TO TRUE                            
062000     END-READ.                                                    
062100                                                                  
062200 A219-LOAD-ONE-POLICY-REC-EX.                                     
062300     EXIT.                                                        
062400                                                                  
062500*---------------------------------------------------------------* 
062600*   A300 - LOAD THE DIRECTIONAL FX RATE TABLE                    *
062700*---------------------------------------------------------------* 
062800 A300-LOAD-FXRATE-TABLE.                                          
062900     READ TFSFXRT                                                 
063000         AT END                                                   
063100             SET WK-C-FXRT-EOF TO TRUE.                           
063200     PERFORM A310-LOAD-ONE-FXRATE                                 
063300        THRU A319-LOAD-ONE-FXRATE-EX                              
063400            UNTIL WK-C-FXRT-EOF.                                  
063500                                                                  
063600 A399-LOAD-FXRATE-TABLE-EX.                                       
063700     EXIT.                                                        
063800                                                                  
063900*---------------------------------------------------------------* 
064000*   A310 - LOAD ONE FX RATE TABLE ENTRY AND READ THE NEXT        *
064100*---------------------------------------------------------------* 
064200 A310-LOAD-ONE-FXRATE.                                            
064300     ADD 1 TO WK-N-FXRATE-COUNT.                                  
064400     SET WK-X-FXRATE TO WK-N-FXRATE-COUNT.                        
064500     MOVE TFSFXRT-FROM-CCY TO                                     
064600         WK-T-FXRATE-FROM-CCY (WK-X-FXRATE).                      
064700     MOVE TFSFXRT-TO-CCY TO                                       
064800         WK-T-FXRATE-TO-CCY (WK-X-FXRATE).                        
064900     MOVE TFSFXRT-RATE TO                                         
065000         WK-T-FXRATE-RATE (WK-X-FXRATE).                          
065100     READ TFSFXRT                                                 
065200         AT END                                                   
065300             SET WK-C-FXRT-EOF TO TRUE                            
065400     END-READ.                                                    
065500                                                                  
065600 A319-LOAD-ONE-FXRATE-EX.                                         
065700     EXIT.                                                        
065800                                                                  
065900*---------------------------------------------------------------* 
066000*   A400 - LOAD THE ACCOUNT MASTER, ORDERED ASCENDING BY        * BTR055  
066100*          ACCT-ID ON THE INPUT FILE. EACH RECORD IS VALIDATED  * 
066200*          BY A410 BEFORE IT IS ADDED TO THE TABLE.              *
066300*---------------------------------------------------------------* 
066400 A400-LOAD-ACCOUNT-MASTER.                                        
066500     READ TFSACCT                                                 
066600         AT END                                                   
066700             SET WK-C-ACCT-EOF TO TRUE.                           
066800     PERFORM A420-LOAD-ONE-ACCOUNT-REC                            
066900        THRU A429-LOAD-ONE-ACCOUNT-REC-EX                         
067000            UNTIL WK-C-ACCT-EOF.                                  
067100                                                                  
067200 A499-LOAD-ACCOUNT-MASTER-EX.                                     
067300     EXIT.                                                        
067400                                                                  
067500*---------------------------------------------------------------* 
067600*   A410 - ACCOUNT CREATION RULE - BALANCE MUST NOT BE          * 
067700*   NEGATIVE, THE CURRENCY MUST BE A VALID FORMAT (TRFVTRQ,      *
067800*   OPTION C) AND ONE OF THE CURRENCIES LOADED AT A100.  A       *
067900*   RECORD FAILING ANY TEST IS REJECTED (LOGGED, NOT LOADED).    *
068000*---------------------------------------------------------------* 
068100 A410-VALIDATE-ACCOUNT-REC.                                       
068200     IF TFSACCT-BALANCE < ZERO                                    
068300         DISPLAY "TRFBTRFR - ACCOUNT REJECTED, NEGATIVE BALANCE " 
068400                 TFSACCT-ID                                       
068500         GO TO A419-VALIDATE-ACCOUNT-REC-EX.                      
068600                                                                  
068700     MOVE "R"                  TO WK-C-MNYLNK-OPERATION.          BTR062  
068800     MOVE TFSACCT-BALANCE      TO WK-N-MNYLNK-OPERAND-A.          BTR062  
068900     CALL "TRFCMNY" USING WK-C-MNYLNK.                            BTR062  
069000                                                                  
069100     IF WK-C-MNYLNK-OVERFLOW                                      BTR062  
069200         DISPLAY "TRFBTRFR - ACCOUNT REJECTED, BALANCE TOO"       BTR062  
069300                 "LARGE" TFSACCT-ID                               BTR062  
069400         GO TO A419-VALIDATE-ACCOUNT-REC-EX.                      BTR062  
069500                                                                  
069600     SET WK-C-TRQLNK-CCY-CHECK   TO TRUE.                         BTR064  
069700     MOVE TFSACCT-CCY            TO WK-C-TRQLNK-CURRENCY.         BTR064  
069800     CALL "TRFVTRQ" USING WK-C-TRQLNK.                            BTR064  
069900                                                                  
070000     IF WK-C-TRQLNK-IS-INVALID                                    BTR064  
070100         DISPLAY "TRFBTRFR - ACCOUNT REJECTED, BAD CURRENCY"      BTR064  
070200                 "FORMAT " TFSACCT-ID                             BTR064  
070300         GO TO A419-VALIDATE-ACCOUNT-REC-EX.                      BTR064  
070400                                                                  
070500     PERFORM A500-FIND-CURRENCY-FOR-ACCOUNT                       
070600        THRU A599-FIND-CURRENCY-FOR-ACCOUNT-EX.                   
070700                                                                  
070800     IF WK-C-SEARCH-NOT-FOUND                                     
070900         DISPLAY "TRFBTRFR - ACCOUNT REJECTED, UNKNOWN CURRENCY " 
071000                 TFSACCT-ID                                       
071100         GO TO A419-VALIDATE-ACCOUNT-REC-EX.                      
071200                                                                  
071300     ADD 1 TO WK-N-ACCOUNT-COUNT.                                 
071400     SET WK-X-ACCOUNT TO WK-N-ACCOUNT-COUNT.                      
071500     MOVE TFSACCT-ID        TO WK-T-ACCOUNT-ID (WK-X-ACCOUNT).    
071600     MOVE TFSACCT-NAME      TO WK-T-ACCOUNT-NAME (WK-X-ACCOUNT).  
071700     MOVE TFSACCT-CCY       TO WK-T-ACCOUNT-CCY (WK-X-ACCOUNT).   
071800     MOVE TFSACCT-BALANCE   TO                                    
071900         WK-T-ACCOUNT-BALANCE (WK-X-ACCOUNT).                     
072000                                                                  
072100 A419-VALIDATE-ACCOUNT-REC-EX.                                    
072200     EXIT.                                                        
072300                                                                  
072400*---------------------------------------------------------------* 
072500*   A420 - VALIDATE ONE ACCOUNT RECORD AND READ THE NEXT         *
072600*---------------------------------------------------------------* 
072700 A420-LOAD-ONE-ACCOUNT-REC.                                       
072800     PERFORM A410-VALIDATE-ACCOUNT-REC                            
072900        THRU A419-VALIDATE-ACCOUNT-REC-EX.                        
073000     READ TFSACCT                                                 
073100         AT END                                                   
073200             SET WK-C-ACCT-EOF TO TRUE                            
073300     END-READ.                                                    
073400                                                                  
073500 A429-LOAD-ONE-ACCOUNT-REC-EX.                                    
073600     EXIT.                                                        
073700                                                                  
073800*---------------------------------------------------------------* 
073900*   A500 - SMALL LINEAR SCAN OF THE CURRENCY TABLE, USED BY     * 
074000*          A410 TO CONFIRM AN ACCOUNT'S CURRENCY IS SUPPORTED   * 
074100*          BEFORE THE ACCOUNT IS ADDED TO THE IN-MEMORY TABLE.  * 
074200*---------------------------------------------------------------* 
074300 A500-FIND-CURRENCY-FOR-ACCOUNT.                                  
074400     SET WK-C-SEARCH-NOT-FOUND TO TRUE.                           
074500     SET WK-X-CURRENCY TO 1.                                      
074600     PERFORM A510-CHECK-ONE-CURRENCY-CODE                         
074700        THRU A519-CHECK-ONE-CURRENCY-CODE-EX                      
074800            VARYING WK-X-CURRENCY FROM 1 BY 1                     
074900            UNTIL WK-X-CURRENCY > WK-N-CURRENCY-COUNT             
075000               OR WK-C-SEARCH-IS-FOUND.                           
075100                                                                  
075200 A599-FIND-CURRENCY-FOR-ACCOUNT-EX.                               
075300     EXIT.                                                        
075400                                                                  
075500*---------------------------------------------------------------* 
075600*   A510 - COMPARE ONE CURRENCY TABLE ENTRY AGAINST THE         * 
075700*          ACCOUNT CURRENCY BEING VALIDATED BY A410             * 
075800*---------------------------------------------------------------* 
075900 A510-CHECK-ONE-CURRENCY-CODE.                                    
076000     IF WK-T-CURRENCY-CODE (WK-X-CURRENCY) = TFSACCT-CCY          
076100         SET WK-C-SEARCH-IS-FOUND TO TRUE                         
076200     END-IF.                                                      
076300                                                                  
076400 A519-CHECK-ONE-CURRENCY-CODE-EX.                                 
076500     EXIT.                                                        
076600                                                                  
076700 EJECT                                                            
076800*---------------------------------------------------------------* 
076900*   B000 - MAIN TRANSFER PROCESSING LOOP - ONE PASS PER         * 
077000*          TRANSFER REQUEST RECORD, IN ARRIVAL ORDER             *
077100*---------------------------------------------------------------* 
077200 B000-PROCESS-TRANSFER-REQUESTS.                                  
077300     READ TFSTRNQ                                                 
077400         AT END                                                   
077500             SET WK-C-TRNQ-EOF TO TRUE.                           
077600     PERFORM B010-PROCESS-ONE-TRNQ-RECORD                         
077700        THRU B019-PROCESS-ONE-TRNQ-RECORD-EX                      
077800            UNTIL WK-C-TRNQ-EOF.                                  
077900                                                                  
078000 B999-PROCESS-TRANSFER-REQUESTS-EX.                               
078100     EXIT.                                                        
078200                                                                  
078300*---------------------------------------------------------------* 
078400*   B010 - MOVE ONE TRANSFER REQUEST TO WORKING STORAGE, DRIVE  * 
078500*          B100 FOR IT, THEN READ THE NEXT REQUEST               *
078600*---------------------------------------------------------------* 
078700 B010-PROCESS-ONE-TRNQ-RECORD.                                    
078800     ADD 1 TO WK-N-CNT-READ.                                      
078900     MOVE TFSTRNQ-SENDER-ID     TO WK-W-SENDER-ID.                
079000     MOVE TFSTRNQ-RECEIVER-ID   TO WK-W-RECEIVER-ID.              
079100     MOVE TFSTRNQ-AMOUNT        TO WK-W-AMOUNT.                   
079200     MOVE TFSTRNQ-CURRENCY      TO WK-W-CURRENCY.                 
079300     PERFORM B100-PROCESS-ONE-TRANSFER                            
079400        THRU B199-PROCESS-ONE-TRANSFER-EX.                        
079500     READ TFSTRNQ                                                 
079600         AT END                                                   
079700             SET WK-C-TRNQ-EOF TO TRUE                            
079800     END-READ.                                                    
079900                                                                  
080000 B019-PROCESS-ONE-TRNQ-RECORD-EX.                                 
080100     EXIT.                                                        
080200                                                                  
080300*---------------------------------------------------------------* 
080400*   B100 - ASSIGN THE NEXT TRANSFER ID AND DRIVE THE FULL       * 
080500*          VALIDATE / FEE / CONVERT / POST SEQUENCE FOR ONE     * 
080600*          TRANSFER REQUEST                                      *
080700*---------------------------------------------------------------* 
080800 B100-PROCESS-ONE-TRANSFER.                                       
080900     MOVE ZEROS                  TO WK-W-TRANSFER-WORK-R.         
081000     MOVE SPACES                 TO WK-W-FAIL-REASON.             
081100     MOVE 1.000000               TO WK-W-FX-RATE.                 
081200     SET WK-W-IS-COMPLETED       TO TRUE.                         
081300                                                                  
081400     PERFORM C100-VALIDATE-REQUEST                                
081500        THRU C199-VALIDATE-REQUEST-EX.                            
081600     IF WK-W-IS-FAILED                                            
081700         GO TO C800-WRITE-JOURNAL.                                
081800                                                                  
081900     PERFORM C150-CALCULATE-FEE                                   
082000        THRU C199-CALCULATE-FEE-EX.                               
082100                                                                  
082200     PERFORM C200-CHECK-SELF-TRANSFER                             
082300        THRU C299-CHECK-SELF-TRANSFER-EX.                         
082400     IF WK-W-IS-FAILED                                            
082500         GO TO C800-WRITE-JOURNAL.                                
082600                                                                  
082700     PERFORM C300-CHECK-CURRENCY                                  
082800        THRU C399-CHECK-CURRENCY-EX.                              
082900     IF WK-W-IS-FAILED                                            
083000         GO TO C800-WRITE-JOURNAL.                                
083100                                                                  
083200     PERFORM C400-GET-ACCOUNTS                                    
083300        THRU C499-GET-ACCOUNTS-EX.                                
083400     IF WK-W-IS-FAILED                                            
083500         GO TO C800-WRITE-JOURNAL.                                
083600                                                                  
083700     PERFORM C450-CHECK-CURRENCY-MATCH                            
083800        THRU C499-CHECK-CURRENCY-MATCH-EX.                        
083900     IF WK-W-IS-FAILED                                            
084000         GO TO C800-WRITE-JOURNAL.                                
084100                                                                  
084200     PERFORM C500-CHECK-FUNDS                                     
084300        THRU C599-CHECK-FUNDS-EX.                                 
084400     IF WK-W-IS-FAILED                                            
084500         GO TO C800-WRITE-JOURNAL.                                
084600                                                                  
084700     PERFORM C600-CONVERT-AMOUNT                                  
084800        THRU C699-CONVERT-AMOUNT-EX.                              
084900     IF WK-W-IS-FAILED                                            
085000         GO TO C800-WRITE-JOURNAL.                                
085100                                                                  
085200     PERFORM C700-POST-TRANSFER                                   
085300        THRU C799-POST-TRANSFER-EX.                               
085400                                                                  
085500 C800-WRITE-JOURNAL.                                              
085600     PERFORM D100-WRITE-ONE-JOURNAL-RECORD                        
085700        THRU D199-WRITE-ONE-JOURNAL-RECORD-EX.                    
085800     PERFORM D200-ACCUMULATE-CONTROL-TOTALS                       
085900        THRU D299-ACCUMULATE-CONTROL-TOTALS-EX.                   
086000     PERFORM E200-PRINT-DETAIL-LINE                               
086100        THRU E299-PRINT-DETAIL-LINE-EX.                           
086200                                                                  
086300 B199-PROCESS-ONE-TRANSFER-EX.                                    
086400     EXIT.                                                        
086500                                                                  
086600*---------------------------------------------------------------* 
086700*   C100 - REQUEST VALIDATION (CALL TRFVTRQ, OPTION F)          * 
086800*---------------------------------------------------------------* 
086900 C100-VALIDATE-REQUEST.                                           
087000     SET WK-C-TRQLNK-FULL-CHECK  TO TRUE.                         
087100     MOVE WK-W-SENDER-ID         TO WK-N-TRQLNK-SENDER-ID.        
087200     MOVE WK-W-RECEIVER-ID       TO WK-N-TRQLNK-RECEIVER-ID.      
087300     MOVE WK-W-AMOUNT            TO WK-N-TRQLNK-AMOUNT.           
087400     MOVE WK-W-CURRENCY          TO WK-C-TRQLNK-CURRENCY.         
087500                                                                  
087600     CALL "TRFVTRQ" USING WK-C-TRQLNK.                            
087700                                                                  
087800     IF WK-C-TRQLNK-IS-INVALID                                    
087900         SET WK-W-IS-FAILED       TO TRUE                         
088000         MOVE "INVALID_REQUEST    " TO WK-W-FAIL-REASON.          
088100                                                                  
088200 C199-VALIDATE-REQUEST-EX.                                        
088300     EXIT.                                                        
088400                                                                  
088500*---------------------------------------------------------------* 
088600*   C150 - FEE CALCULATION (CALL TRFCFEE)                       * 
088700*---------------------------------------------------------------* 
088800 C150-CALCULATE-FEE.                                              
088900     MOVE WK-W-AMOUNT               TO WK-N-FEELNK-AMOUNT.        
089000     MOVE WK-C-FEE-POLICY-FOUND     TO WK-C-FEELNK-POLICY-FOUND.  
089100     MOVE WK-C-FEE-POLICY-ENABLED   TO WK-C-FEELNK-POLICY-ENBL.   
089200     MOVE WK-N-FEE-POLICY-RATE      TO WK-N-FEELNK-POLICY-RATE.   
089300                                                                  
089400     CALL "TRFCFEE" USING WK-C-FEELNK.                            
089500                                                                  
089600     MOVE WK-N-FEELNK-FEE-AMOUNT    TO WK-W-FEE-APPLIED.          
089700                                                                  
089800 C199-CALCULATE-FEE-EX.                                           
089900     EXIT.                                                        
090000                                                                  
090100*---------------------------------------------------------------* 
090200*   C200 - SELF_TRANSFER CHECK                                   *
090300*---------------------------------------------------------------* 
090400 C200-CHECK-SELF-TRANSFER.                                        
090500     IF WK-W-SENDER-ID = WK-W-RECEIVER-ID                         
090600         SET WK-W-IS-FAILED       TO TRUE                         
090700         MOVE "SELF_TRANSFER      " TO WK-W-FAIL-REASON.          
090800                                                                  
090900 C299-CHECK-SELF-TRANSFER-EX.                                     
091000     EXIT.                                                        
091100                                                                  
091200*---------------------------------------------------------------* 
091300*   C300 - REQUEST CURRENCY MUST EXIST IN THE CURRENCY TABLE    * 
091400*---------------------------------------------------------------* 
091500 C300-CHECK-CURRENCY.                                             
091600     SET WK-C-SEARCH-NOT-FOUND TO TRUE.                           
091700     SET WK-X-CURRENCY TO 1.                                      
091800     PERFORM C310-CHECK-ONE-CURRENCY-CODE                         
091900        THRU C319-CHECK-ONE-CURRENCY-CODE-EX                      
092000            VARYING WK-X-CURRENCY FROM 1 BY 1                     
092100            UNTIL WK-X-CURRENCY > WK-N-CURRENCY-COUNT             
092200               OR WK-C-SEARCH-IS-FOUND.                           
092300                                                                  
092400     IF WK-C-SEARCH-NOT-FOUND                                     
092500         SET WK-W-IS-FAILED       TO TRUE                         
092600         MOVE "INVALID_CURRENCY   " TO WK-W-FAIL-REASON.          
092700                                                                  
092800 C399-CHECK-CURRENCY-EX.                                          
092900     EXIT.                                                        
093000                                                                  
093100*---------------------------------------------------------------* 
093200*   C310 - COMPARE ONE CURRENCY TABLE ENTRY AGAINST THE         * 
093300*          REQUEST CURRENCY                                      *
093400*---------------------------------------------------------------* 
093500 C310-CHECK-ONE-CURRENCY-CODE.                                    
093600     IF WK-T-CURRENCY-CODE (WK-X-CURRENCY) = WK-W-CURRENCY        
093700         SET WK-C-SEARCH-IS-FOUND TO TRUE                         
093800     END-IF.                                                      
093900                                                                  
094000 C319-CHECK-ONE-CURRENCY-CODE-EX.                                 
094100     EXIT.                                                        
094200                                                                  
094300*---------------------------------------------------------------* 
094400*   C400 - RETRIEVE SENDER AND RECEIVER ACCOUNTS (CALL          * 
094500*          TRFVACC TWICE). CURRENCY-FROM/TO ARE RECORDED HERE.  * 
094600*---------------------------------------------------------------* 
094700 C400-GET-ACCOUNTS.                                               
094800     MOVE WK-W-SENDER-ID         TO WK-N-ACCLNK-ACCT-ID.          
094900     CALL "TRFVACC" USING WK-C-ACCLNK WK-T-ACCOUNT-TABLE.         
095000     IF WK-C-ACCLNK-NOT-FOUND                                     
095100         SET WK-W-IS-FAILED       TO TRUE                         
095200         MOVE "ACCOUNT_NOT_FOUND  " TO WK-W-FAIL-REASON           
095300         GO TO C499-GET-ACCOUNTS-EX.                              
095400                                                                  
095500     MOVE WK-N-ACCLNK-INDEX      TO WK-W-SENDER-IDX.              
095600     MOVE WK-C-ACCLNK-CCY        TO WK-W-CCY-FROM.                
095700     MOVE WK-N-ACCLNK-BALANCE    TO WK-W-SENDER-BALANCE.          
095800                                                                  
095900     MOVE WK-W-RECEIVER-ID       TO WK-N-ACCLNK-ACCT-ID.          
096000     CALL "TRFVACC" USING WK-C-ACCLNK WK-T-ACCOUNT-TABLE.         
096100     IF WK-C-ACCLNK-NOT-FOUND                                     
096200         SET WK-W-IS-FAILED       TO TRUE                         
096300         MOVE "ACCOUNT_NOT_FOUND  " TO WK-W-FAIL-REASON           
096400         GO TO C499-GET-ACCOUNTS-EX.                              
096500                                                                  
096600     MOVE WK-N-ACCLNK-INDEX      TO WK-W-RECEIVER-IDX.            
096700     MOVE WK-C-ACCLNK-CCY        TO WK-W-CCY-TO.                  
096800                                                                  
096900 C499-GET-ACCOUNTS-EX.                                            
097000     EXIT.                                                        
097100                                                                  
097200*---------------------------------------------------------------* 
097300*   C450 - THE REQUEST CURRENCY MUST MATCH THE SENDER ACCOUNT'S * 
097400*          CURRENCY                                              *
097500*---------------------------------------------------------------* 
097600 C450-CHECK-CURRENCY-MATCH.                                       
097700     IF WK-W-CURRENCY NOT = WK-W-CCY-FROM                         
097800         SET WK-W-IS-FAILED       TO TRUE                         
097900         MOVE "INVALID_CURRENCY   " TO WK-W-FAIL-REASON.          
098000                                                                  
098100 C499-CHECK-CURRENCY-MATCH-EX.                                    
098200     EXIT.                                                        
098300                                                                  
098400*---------------------------------------------------------------* 
098500*   C500 - SENDER BALANCE MUST COVER AMOUNT PLUS FEE             *
098600*---------------------------------------------------------------* 
098700 C500-CHECK-FUNDS.                                                
098800     COMPUTE WK-W-TOTAL-DEBIT =                                   
098900         WK-W-AMOUNT + WK-W-FEE-APPLIED.                          
099000                                                                  
099100     IF WK-W-SENDER-BALANCE < WK-W-TOTAL-DEBIT                    
099200         SET WK-W-IS-FAILED       TO TRUE                         
099300         MOVE "INSUFFICIENT_FUNDS " TO WK-W-FAIL-REASON.          
099400                                                                  
099500 C599-CHECK-FUNDS-EX.                                             
099600     EXIT.                                                        
099700                                                                  
099800*---------------------------------------------------------------* 
099900*   C600 - IF THE TWO ACCOUNTS ARE IN DIFFERENT CURRENCIES,     * 
100000*          LOOK UP THE DIRECTIONAL RATE (CALL TRFCFX). SAME     * 
100100*          CURRENCY NEEDS NO CONVERSION - RATE STAYS 1.000000.  * 
100200*---------------------------------------------------------------* 
100300 C600-CONVERT-AMOUNT.                                             
100400     IF WK-W-CCY-TO = WK-W-CCY-FROM                               
100500         MOVE WK-W-AMOUNT          TO WK-W-CONVERTED-AMT          
100600         GO TO C699-CONVERT-AMOUNT-EX.                            
100700                                                                  
100800     MOVE WK-W-CCY-FROM           TO WK-C-FXCLNK-FROM-CCY.        
100900     MOVE WK-W-CCY-TO             TO WK-C-FXCLNK-TO-CCY.          
101000     MOVE WK-W-AMOUNT             TO WK-N-FXCLNK-AMOUNT.          
101100                                                                  
101200     CALL "TRFCFX" USING WK-C-FXCLNK WK-T-FXRATE-TABLE.           
101300                                                                  
101400     IF WK-C-FXCLNK-NOT-FOUND                                     
101500         SET WK-W-IS-FAILED        TO TRUE                        
101600         MOVE "FX_RATE_MISSING    " TO WK-W-FAIL-REASON           
101700         GO TO C699-CONVERT-AMOUNT-EX.                            
101800                                                                  
101900     MOVE WK-N-FXCLNK-RATE        TO WK-W-FX-RATE.                
102000                                                                  
102100     MOVE "M"                     TO WK-C-MNYLNK-OPERATION.       BTR062  
102200     MOVE WK-N-FXCLNK-RATE        TO WK-N-MNYLNK-OPERAND-A.       BTR062  
102300     MOVE WK-W-AMOUNT             TO WK-N-MNYLNK-OPERAND-B.       BTR062  
102400     CALL "TRFCMNY" USING WK-C-MNYLNK.                            BTR062  
102500     MOVE WK-N-MNYLNK-RESULT      TO WK-W-CONVERTED-AMT.          BTR062  
102600                                                                  
102700 C699-CONVERT-AMOUNT-EX.                                          
102800     EXIT.                                                        
102900                                                                  
103000*---------------------------------------------------------------* 
103100*   C700 - DEBIT THE SENDER, CREDIT THE RECEIVER                * 
103200*---------------------------------------------------------------* 
103300 C700-POST-TRANSFER.                                              
103400     SET WK-X-ACCOUNT TO WK-W-SENDER-IDX.                         
103500     COMPUTE WK-T-ACCOUNT-BALANCE (WK-X-ACCOUNT) =                
103600         WK-T-ACCOUNT-BALANCE (WK-X-ACCOUNT) - WK-W-TOTAL-DEBIT.  
103700                                                                  
103800     SET WK-X-ACCOUNT TO WK-W-RECEIVER-IDX.                       
103900     COMPUTE WK-T-ACCOUNT-BALANCE (WK-X-ACCOUNT) =                
104000         WK-T-ACCOUNT-BALANCE (WK-X-ACCOUNT) +                    
104100         WK-W-CONVERTED-AMT.                                      
104200                                                                  
104300 C799-POST-TRANSFER-EX.                                           
104400     EXIT.                                                        
104500                                                                  
104600 EJECT                                                            
104700*---------------------------------------------------------------* 
104800*   D100 - BUILD AND WRITE ONE TRANSFER JOURNAL RECORD           *
104900*---------------------------------------------------------------* 
105000 D100-WRITE-ONE-JOURNAL-RECORD.                                   
105100     MOVE WK-N-NEXT-TRN-ID        TO TFSTRNJ-ID.                  
105200     ADD 1 TO WK-N-NEXT-TRN-ID.                                   
105300     MOVE WK-W-SENDER-ID          TO TFSTRNJ-FROM-ACCT.           
105400     MOVE WK-W-RECEIVER-ID        TO TFSTRNJ-TO-ACCT.             
105500     MOVE WK-W-AMOUNT             TO TFSTRNJ-AMOUNT.              
105600     MOVE WK-W-FEE-APPLIED        TO TFSTRNJ-FEE-APPLIED.         
105700     MOVE WK-W-FX-RATE            TO TFSTRNJ-FX-RATE.             
105800     MOVE WK-W-CONVERTED-AMT      TO TFSTRNJ-CONVERTED-AMT.       
105900     MOVE WK-W-CCY-FROM           TO TFSTRNJ-CURRENCY-FROM.       
106000     MOVE WK-W-CCY-TO             TO TFSTRNJ-CURRENCY-TO.         
106100     MOVE WK-W-STATE              TO TFSTRNJ-STATE.               
106200     MOVE WK-W-FAIL-REASON        TO TFSTRNJ-FAIL-REASON.         
106300                                                                  
106400     WRITE WK-C-TFSTRNJ-RECORD    FROM TFSTRNJ-RECORD.            
106500                                                                  
106600 D199-WRITE-ONE-JOURNAL-RECORD-EX.                                
106700     EXIT.                                                        
106800                                                                  
106900*---------------------------------------------------------------* 
107000*   D200 - ACCUMULATE THE RUN-LEVEL AND PER-CURRENCY CONTROL    * 
107100*          TOTALS FOR THIS TRANSFER                              *
107200*---------------------------------------------------------------* 
107300 D200-ACCUMULATE-CONTROL-TOTALS.                                  
107400     IF WK-W-IS-COMPLETED                                         
107500         ADD 1 TO WK-N-CNT-COMPLETED                              
107600         ADD WK-W-AMOUNT       TO WK-N-GRAND-AMOUNT               
107700         ADD WK-W-FEE-APPLIED  TO WK-N-GRAND-FEES                 
107800         PERFORM D210-ACCUMULATE-CCY-TOTAL                        
107900            THRU D219-ACCUMULATE-CCY-TOTAL-EX                     
108000         GO TO D299-ACCUMULATE-CONTROL-TOTALS-EX.                 
108100                                                                  
108200     ADD 1 TO WK-N-CNT-FAILED.                                    
108300     EVALUATE TRUE                                                
108400         WHEN WK-W-FAIL-REASON = "INVALID_REQUEST    "            
108500             ADD 1 TO WK-N-CNT-RSN-INVALID                        
108600         WHEN WK-W-FAIL-REASON = "SELF_TRANSFER      "            
108700             ADD 1 TO WK-N-CNT-RSN-SELF                           
108800         WHEN WK-W-FAIL-REASON = "INVALID_CURRENCY   "            
108900             ADD 1 TO WK-N-CNT-RSN-CCY                            
109000         WHEN WK-W-FAIL-REASON = "ACCOUNT_NOT_FOUND  "            
109100             ADD 1 TO WK-N-CNT-RSN-NOACCT                         
109200         WHEN WK-W-FAIL-REASON = "INSUFFICIENT_FUNDS "            
109300             ADD 1 TO WK-N-CNT-RSN-FUNDS                          
109400         WHEN WK-W-FAIL-REASON = "FX_RATE_MISSING    "            
109500             ADD 1 TO WK-N-CNT-RSN-FXRATE                         
109600     END-EVALUATE.                                                
109700                                                                  
109800 D299-ACCUMULATE-CONTROL-TOTALS-EX.                               
109900     EXIT.                                                        
110000                                                                  
110100*---------------------------------------------------------------* 
110200*   D210 - FIND OR ADD THIS TRANSFER'S SENDER CURRENCY IN THE   * 
110300*          CONTROL TOTAL TABLE AND ADD THIS TRANSFER INTO IT    * 
110400*---------------------------------------------------------------* 
110500 D210-ACCUMULATE-CCY-TOTAL.                                       BTR048  
110600     SET WK-C-SEARCH-NOT-FOUND TO TRUE.                           
110700     SET WK-X-CCY-TOTALS TO 1.                                    
110800     PERFORM D220-CHECK-ONE-CCY-TOTAL-ENTRY                       
110900        THRU D229-CHECK-ONE-CCY-TOTAL-ENTRY-EX                    
111000            VARYING WK-X-CCY-TOTALS FROM 1 BY 1                   
111100            UNTIL WK-X-CCY-TOTALS > WK-N-CCY-TOTALS-COUNT         
111200               OR WK-C-SEARCH-IS-FOUND.                           
111300                                                                  
111400     IF WK-C-SEARCH-NOT-FOUND                                     
111500         ADD 1 TO WK-N-CCY-TOTALS-COUNT                           
111600         SET WK-X-CCY-TOTALS TO WK-N-CCY-TOTALS-COUNT             
111700         MOVE WK-W-CCY-FROM TO                                    
111800             WK-T-CCY-TOTALS-CODE (WK-X-CCY-TOTALS)               
111900         MOVE ZEROS TO                                            
112000             WK-N-CCY-TOTALS-CNT (WK-X-CCY-TOTALS)                
112100             WK-N-CCY-TOTALS-AMT (WK-X-CCY-TOTALS)                
112200             WK-N-CCY-TOTALS-FEE (WK-X-CCY-TOTALS)                
112300     END-IF.                                                      
112400                                                                  
112500     ADD 1 TO WK-N-CCY-TOTALS-CNT (WK-X-CCY-TOTALS).              
112600     ADD WK-W-AMOUNT TO WK-N-CCY-TOTALS-AMT (WK-X-CCY-TOTALS).    
112700     ADD WK-W-FEE-APPLIED TO                                      
112800         WK-N-CCY-TOTALS-FEE (WK-X-CCY-TOTALS).                   
112900                                                                  
113000 D219-ACCUMULATE-CCY-TOTAL-EX.                                    
113100     EXIT.                                                        
113200                                                                  
113300*---------------------------------------------------------------* 
113400*   D220 - COMPARE ONE CONTROL TOTAL TABLE ENTRY AGAINST THIS   * 
113500*          TRANSFER'S SENDER CURRENCY                            *
113600*---------------------------------------------------------------* 
113700 D220-CHECK-ONE-CCY-TOTAL-ENTRY.                                  
113800     IF WK-T-CCY-TOTALS-CODE (WK-X-CCY-TOTALS) =                  
113900             WK-W-CCY-FROM                                        
114000         SET WK-C-SEARCH-IS-FOUND TO TRUE                         
114100     END-IF.                                                      
114200                                                                  
114300 D229-CHECK-ONE-CCY-TOTAL-ENTRY-EX.                               
114400     EXIT.                                                        
114500                                                                  
114600 EJECT                                                            
114700*---------------------------------------------------------------* 
114800*   D000 - REWRITE THE ACCOUNT MASTER WITH END-OF-RUN BALANCES  * 
114900*---------------------------------------------------------------* 
115000 D000-WRITE-ACCOUNT-MASTER.                                       
115100     SET WK-X-ACCOUNT TO 1.                                       
115200     PERFORM D010-WRITE-ONE-ACCOUNT-REC                           
115300        THRU D019-WRITE-ONE-ACCOUNT-REC-EX                        
115400            VARYING WK-X-ACCOUNT FROM 1 BY 1                      
115500            UNTIL WK-X-ACCOUNT > WK-N-ACCOUNT-COUNT.              
115600                                                                  
115700 D099-WRITE-ACCOUNT-MASTER-EX.                                    
115800     EXIT.                                                        
115900                                                                  
116000*---------------------------------------------------------------* 
116100*   D010 - REWRITE ONE ACCOUNT RECORD WITH ITS END-OF-RUN        *
116200*          BALANCE                                               *
116300*---------------------------------------------------------------* 
116400 D010-WRITE-ONE-ACCOUNT-REC.                                      
116500     MOVE WK-T-ACCOUNT-ID (WK-X-ACCOUNT)                          
116600                               TO TFSACCT-ID.                     
116700     MOVE WK-T-ACCOUNT-NAME (WK-X-ACCOUNT)                        
116800                               TO TFSACCT-NAME.                   
116900     MOVE WK-T-ACCOUNT-CCY (WK-X-ACCOUNT)                         
117000                               TO TFSACCT-CCY.                    
117100     MOVE WK-T-ACCOUNT-BALANCE (WK-X-ACCOUNT)                     
117200                               TO TFSACCT-BALANCE.                
117300     WRITE WK-C-TFSACCO-RECORD FROM TFSACCT-RECORD.               
117400                                                                  
117500 D019-WRITE-ONE-ACCOUNT-REC-EX.                                   
117600     EXIT.                                                        
117700                                                                  
117800 EJECT                                                            
117900*---------------------------------------------------------------* 
118000*   E000 - PRINT THE SUMMARY REPORT - HEADING, ONE DETAIL LINE  * 
118100*          PER TRANSFER (PRINTED AS EACH IS JOURNALED AT C800), * 
118200*          ONE SUBTOTAL LINE PER SENDER CURRENCY, THEN THE      * 
118300*          FINAL RUN TOTALS                                      *
118400*---------------------------------------------------------------* 
118500 E000-PRINT-SUMMARY-REPORT.                                       
118600     PERFORM E300-PRINT-CCY-SUBTOTALS                             
118700        THRU E399-PRINT-CCY-SUBTOTALS-EX.                         
118800     PERFORM E400-PRINT-FINAL-TOTALS                              
118900        THRU E499-PRINT-FINAL-TOTALS-EX.                          
119000                                                                  
119100 E999-PRINT-SUMMARY-REPORT-EX.                                    
119200     EXIT.                                                        
119300                                                                  
119400*---------------------------------------------------------------* 
119500*   E100 - PRINT THE REPORT HEADING, CALLED THE FIRST TIME      * 
119600*          E200 NEEDS A NEW PAGE                                 *
119700*---------------------------------------------------------------* 
119800 E100-PRINT-HEADING.                                              
119900     ADD 1 TO WK-N-PAGE-COUNT.                                    
120000     MOVE WK-N-PAGE-COUNT         TO SR-H1-PAGE.                  
120100     WRITE WK-C-TFSSUMR-RECORD FROM SR-HEADING-1                  
120200         AFTER ADVANCING PAGE.                                    
120300     WRITE WK-C-TFSSUMR-RECORD FROM SR-HEADING-2                  
120400         AFTER ADVANCING 2 LINES.                                 
120500     MOVE 4 TO WK-N-LINE-COUNT.                                   
120600                                                                  
120700 E199-PRINT-HEADING-EX.                                           
120800     EXIT.                                                        
120900                                                                  
121000*---------------------------------------------------------------* 
121100*   E200 - PRINT ONE DETAIL LINE FOR THE TRANSFER JUST          * 
121200*          JOURNALED AT C800                                     *
121300*---------------------------------------------------------------* 
121400 E200-PRINT-DETAIL-LINE.                                          
121500     IF WK-N-LINE-COUNT > 55                                      
121600         PERFORM E100-PRINT-HEADING                               
121700            THRU E199-PRINT-HEADING-EX                            
121800     END-IF.                                                      
121900                                                                  
122000     MOVE TFSTRNJ-ID              TO SR-D-TRN-ID.                 
122100     MOVE WK-W-SENDER-ID          TO SR-D-FROM-ACCT.              
122200     MOVE WK-W-RECEIVER-ID        TO SR-D-TO-ACCT.                
122300     MOVE WK-W-CCY-FROM           TO SR-D-CCY-FROM.               
122400     MOVE WK-W-CCY-TO             TO SR-D-CCY-TO.                 
122500     MOVE WK-W-AMOUNT             TO SR-D-AMOUNT.                 
122600     MOVE WK-W-FEE-APPLIED        TO SR-D-FEE.                    
122700     MOVE WK-W-CONVERTED-AMT      TO SR-D-CONVERTED.              
122800     MOVE WK-W-STATE              TO SR-D-STATE.                  
122900     MOVE WK-W-FAIL-REASON        TO SR-D-REASON.                 
123000                                                                  
123100     WRITE WK-C-TFSSUMR-RECORD FROM SR-DETAIL                     
123200         AFTER ADVANCING 1 LINES.                                 
123300     ADD 1 TO WK-N-LINE-COUNT.                                    
123400                                                                  
123500 E299-PRINT-DETAIL-LINE-EX.                                       
123600     EXIT.                                                        
123700                                                                  
123800*---------------------------------------------------------------* 
123900*   E300 - PRINT ONE SUBTOTAL LINE PER SENDER CURRENCY          * 
124000*---------------------------------------------------------------* 
124100 E300-PRINT-CCY-SUBTOTALS.                                        
124200     SET WK-X-CCY-TOTALS TO 1.                                    
124300     PERFORM E310-PRINT-ONE-CCY-SUBTOTAL                          
124400        THRU E319-PRINT-ONE-CCY-SUBTOTAL-EX                       
124500            VARYING WK-X-CCY-TOTALS FROM 1 BY 1                   
124600            UNTIL WK-X-CCY-TOTALS > WK-N-CCY-TOTALS-COUNT.        
124700                                                                  
124800 E399-PRINT-CCY-SUBTOTALS-EX.                                     
124900     EXIT.                                                        
125000                                                                  
125100*---------------------------------------------------------------* 
125200*   E310 - PRINT ONE CURRENCY SUBTOTAL LINE                      *
125300*---------------------------------------------------------------* 
125400 E310-PRINT-ONE-CCY-SUBTOTAL.                                     
125500     MOVE WK-T-CCY-TOTALS-CODE (WK-X-CCY-TOTALS)                  
125600                               TO SR-S-CCY.                       
125700     MOVE WK-N-CCY-TOTALS-CNT (WK-X-CCY-TOTALS)                   
125800                               TO SR-S-COUNT.                     
125900     MOVE WK-N-CCY-TOTALS-AMT (WK-X-CCY-TOTALS)                   
126000                               TO SR-S-AMOUNT.                    
126100     MOVE WK-N-CCY-TOTALS-FEE (WK-X-CCY-TOTALS)                   
126200                               TO SR-S-FEES.                      
126300     WRITE WK-C-TFSSUMR-RECORD FROM SR-SUBTOTAL                   
126400         AFTER ADVANCING 2 LINES.                                 
126500     ADD 2 TO WK-N-LINE-COUNT.                                    
126600                                                                  
126700 E319-PRINT-ONE-CCY-SUBTOTAL-EX.                                  
126800     EXIT.                                                        
126900                                                                  
127000*---------------------------------------------------------------* 
127100*   E400 - PRINT THE FINAL RUN TOTALS                            *
127200*---------------------------------------------------------------* 
127300 E400-PRINT-FINAL-TOTALS.                                         
127400     MOVE WK-N-CNT-READ           TO SR-F1-READ.                  
127500     WRITE WK-C-TFSSUMR-RECORD FROM SR-FINAL-1                    
127600         AFTER ADVANCING 3 LINES.                                 
127700                                                                  
127800     MOVE WK-N-CNT-COMPLETED      TO SR-F2-COMPLETED.             
127900     WRITE WK-C-TFSSUMR-RECORD FROM SR-FINAL-2                    
128000         AFTER ADVANCING 1 LINES.                                 
128100                                                                  
128200     MOVE WK-N-CNT-FAILED         TO SR-F3-FAILED.                
128300     WRITE WK-C-TFSSUMR-RECORD FROM SR-FINAL-3                    
128400         AFTER ADVANCING 1 LINES.                                 
128500                                                                  
128600     MOVE "INVALID_REQUEST     " TO SR-FR-REASON.                 
128700     MOVE WK-N-CNT-RSN-INVALID    TO SR-FR-COUNT.                 
128800     WRITE WK-C-TFSSUMR-RECORD FROM SR-FINAL-REASON               
128900         AFTER ADVANCING 1 LINES.                                 
129000                                                                  
129100     MOVE "SELF_TRANSFER       " TO SR-FR-REASON.                 
129200     MOVE WK-N-CNT-RSN-SELF       TO SR-FR-COUNT.                 
129300     WRITE WK-C-TFSSUMR-RECORD FROM SR-FINAL-REASON               
129400         AFTER ADVANCING 1 LINES.                                 
129500                                                                  
129600     MOVE "INVALID_CURRENCY    " TO SR-FR-REASON.                 
129700     MOVE WK-N-CNT-RSN-CCY        TO SR-FR-COUNT.                 
129800     WRITE WK-C-TFSSUMR-RECORD FROM SR-FINAL-REASON               
129900         AFTER ADVANCING 1 LINES.                                 
130000                                                                  
130100     MOVE "ACCOUNT_NOT_FOUND   " TO SR-FR-REASON.                 
130200     MOVE WK-N-CNT-RSN-NOACCT     TO SR-FR-COUNT.                 
130300     WRITE WK-C-TFSSUMR-RECORD FROM SR-FINAL-REASON               
130400         AFTER ADVANCING 1 LINES.                                 
130500                                                                  
130600     MOVE "INSUFFICIENT_FUNDS  " TO SR-FR-REASON.                 
130700     MOVE WK-N-CNT-RSN-FUNDS      TO SR-FR-COUNT.                 
130800     WRITE WK-C-TFSSUMR-RECORD FROM SR-FINAL-REASON               
130900         AFTER ADVANCING 1 LINES.                                 
131000                                                                  
131100     MOVE "FX_RATE_MISSING     " TO SR-FR-REASON.                 
131200     MOVE WK-N-CNT-RSN-FXRATE     TO SR-FR-COUNT.                 
131300     WRITE WK-C-TFSSUMR-RECORD FROM SR-FINAL-REASON               
131400         AFTER ADVANCING 1 LINES.                                 
131500                                                                  
131600     MOVE WK-N-GRAND-AMOUNT       TO SR-FG-AMOUNT.                
131700     MOVE WK-N-GRAND-FEES         TO SR-FG-FEES.                  
131800     WRITE WK-C-TFSSUMR-RECORD FROM SR-FINAL-GRAND                
131900         AFTER ADVANCING 2 LINES.                                 
132000                                                                  
132100 E499-PRINT-FINAL-TOTALS-EX.                                      
132200     EXIT.                                                        
132300                                                                  
132400 EJECT                                                            
132500*---------------------------------------------------------------* 
132600*                   PROGRAM SUBROUTINE                          * 
132700*---------------------------------------------------------------* 
132800 Y900-ABNORMAL-TERMINATION.                                       
132900     PERFORM Z000-END-PROGRAM-ROUTINE                             
133000        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
133100     GOBACK.                                                      
133200                                                                  
133300 Z000-END-PROGRAM-ROUTINE.                                        
133400     CLOSE TFSCURR TFSPLCY TFSFXRT TFSACCT TFSTRNQ                
133500           TFSACCO TFSTRNJ TFSSUMR.                               
133600     IF NOT WK-C-SUCCESSFUL                                       
133700         DISPLAY "TRFBTRFR - CLOSE FILE ERROR"                    
133800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.              
133900                                                                  
134000 Z999-END-PROGRAM-ROUTINE-EX.                                     
134100     EXIT.                                                        
134200                                                                  
134300******************************************************************
134400*************** END OF PROGRAM SOURCE -  TRFBTRFR *************** 
134500******************************************************************
