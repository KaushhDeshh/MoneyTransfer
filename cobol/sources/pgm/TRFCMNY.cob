000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     TRFCMNY.                                         
000500 AUTHOR.         DESMOND LIM.                                     
000600 INSTALLATION.   TRUST FINANCIAL SERVICES.                        
000700 DATE-WRITTEN.   04 MAY 1994.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       CONFIDENTIAL.                                    
001000*                                                                 
001100*DESCRIPTION :  THIS ROUTINE PERFORMS THE COMMON MONEY            
001200*               ARITHMETIC USED ACROSS THE TRANSFER SUITE -       
001300*               MULTIPLY AND DIVIDE TO FOUR DECIMAL PLACES        
001400*               WITH ROUNDING MODE HALF-UP, AND THE MAXIMUM       
001500*               REPRESENTABLE MONEY VALUE EDIT.  EVERY OTHER      
001600*               PROGRAM IN THE SUITE THAT TOUCHES MONEY CALLS     
001700*               THIS ROUTINE RATHER THAN COMPUTE DIRECTLY, SO     
001800*               THE ROUNDING RULE LIVES IN EXACTLY ONE PLACE.     
001900*NOTE        :  DERIVED FROM TRFXGSPA (GLOBAL SYSTEM PARAMETER    
002000*               LOOKUP) - THE FILE I/O WAS STRIPPED OUT SINCE     
002100*               THIS ROUTINE HAS NO REFERENCE FILE OF ITS OWN.    
002200*                                                                 
002300*================================================================ 
002400* HISTORY OF MODIFICATION:                                        
002500*================================================================ 
002600*  INITIAL  DLIM       04/05/1994 - FIRST RELEASE - MULTIPLY AND  
002700*                                   DIVIDE ENTRY POINTS ONLY,     
002800*                                   ROUNDED TO 2 DECIMAL PLACES   
002900*  MNY014   TWKYEE     11/02/1996 - ADD DIVIDE-BY-ZERO TRAP,      
003000*                                   RETURN COM0311 RATHER THAN    
003100*                                   LET THE CALLER ABEND          
003200*  MNY022   DLIM       30/09/1998 - Y2K REMEDIATION - NO DATE     
003300*                                   FIELDS IN THIS ROUTINE,       
003400*                                   REVIEWED AND SIGNED OFF       
003500*                                   CLEAN FOR CENTURY ROLLOVER    
003600*  MNY031   TYK        14/06/2001 - WIDEN OPERANDS FROM           
003700*                                   S9(11)V99 TO S9(18)V9(04)     
003800*                                   TO SUPPORT THE MONEY-         
003900*                                   TRANSFER BATCH'S FOUR         
004000*                                   DECIMAL PLACE SCALE           
004100*  MNY038   ACNT       23/06/2020 - ADD "R" OPERATION - MAXIMUM   
004200*                                   MONEY VALUE EDIT, CALLED BY   
004300*                                   TRFBTRFR WHEN AN ACCOUNT      
004400*                                   RECORD IS LOADED              
004500*  MNY044   GP3A00     03/11/2021 - CORRECT ROUNDING OF EXACT     
004600*                                   HALVES AT THE FIFTH DECIMAL   
004700*                                   PLACE - WAS TRUNCATING        
004800*                                   INSTEAD OF ROUNDING AWAY      
004900*                                   FROM ZERO ON NEGATIVE         
005000*                                   OPERANDS (PROBLEM TICKET      
005100*                                   HD-44091)                     
005200*  MNY051   RSNG       18/08/2022 - OPERAND-A NOW CARRIES SIX     
005300*                                   DECIMAL PLACES (SEE MNL009 IN 
005400*                                   MNYLNK) SO C600 IN TRFBTRFR   
005500*                                   CAN FEED THE FULL FX RATE IN  
005600*                                   HERE.  ALSO FOUND C300 WAS NOT
005700*                                   ACTUALLY TESTING THE FIFTH    
005800*                                   DECIMAL DIGIT DESPITE WHAT THE
005900*                                   MNY044 HEADER CLAIMED - IT WAS
006000*                                   A PLAIN MOVE (TRUNCATING) THE 
006100*                                   WHOLE TIME.  C300 NOW USES THE
006200*                                   WK-N-RAW-5TH-DIGIT-R FIELD THE
006300*                                   COMMENT ALWAYS SAID IT WOULD  
006400*                                   (PROBLEM TICKET HD-51203)     
006500*---------------------------------------------------------------* 
006600 EJECT                                                            
006700**********************                                            
006800 ENVIRONMENT DIVISION.                                            
006900**********************                                            
007000 CONFIGURATION SECTION.                                           
007100 SOURCE-COMPUTER.  IBM-AS400.                                     
007200 OBJECT-COMPUTER.  IBM-AS400.                                     
007300 SPECIAL-NAMES.    UPSI-0 ON STATUS IS WK-C-TRACE-ON              
007400                          OFF STATUS IS WK-C-TRACE-OFF.           
007500                                                                  
007600***************                                                   
007700 DATA DIVISION.                                                   
007800***************                                                   
007900 WORKING-STORAGE SECTION.                                         
008000*************************                                         
008100 01  FILLER                          PIC X(24)       VALUE        
008200     "** PROGRAM TRFCMNY  **".                                    
008300                                                                  
008400* ------------------ PROGRAM WORKING STORAGE -------------------* 
008500 01  WK-C-COMMON.                                                 
008600     COPY ASCMWS.                                                 
008700                                                                  
008800 01  WK-N-WORK-FIELDS.                                            
008900     05  WK-N-RAW-RESULT             PIC S9(18)V9(08) COMP-3.     
009000* ALTERNATE VIEW OF THE RAW RESULT, USED BY C300-ROUND-HALF-UP    
009100* TO TEST THE FIFTH DECIMAL DIGIT WITHOUT A SEPARATE COMPUTE.     
009200     05  WK-N-RAW-RESULT-R REDEFINES WK-N-RAW-RESULT.             
009300         10  FILLER                  PIC S9(18).                  
009400         10  WK-N-RAW-4-DP-R         PIC 9(04).                   
009500         10  WK-N-RAW-5TH-DIGIT-R    PIC 9(04).                   
009600     05  WK-N-SCALED-RESULT          PIC S9(18)V9(04).            
009700* ALTERNATE VIEW OF THE SCALED RESULT SPLIT INTO SIGN, WHOLE      
009800* AND FRACTION, USED ONLY WHEN THIS ROUTINE IS RUN STANDALONE     
009900* WITH UPSI-0 ON FOR DIAGNOSTIC DISPLAY OF THE ARITHMETIC.        
010000     05  WK-N-SCALED-RESULT-R REDEFINES WK-N-SCALED-RESULT.       
010100         10  WK-C-RESULT-SIGN-R      PIC X(01).                   
010200         10  WK-N-RESULT-WHOLE-R     PIC 9(18).                   
010300         10  WK-N-RESULT-FRAC-R      PIC 9(04).                   
010400     05  WK-N-COUNTER                PIC S9(04)       COMP.       
010500     05  WK-N-MAX-MONEY-VALUE        PIC S9(18)V9(04) VALUE       
010600         999999999999999999.9999.                                 
010700                                                                  
010800* ALTERNATE VIEW OF THE MAXIMUM MONEY VALUE, USED ONLY WHEN       
010900* UPSI-0 IS ON TO DISPLAY THE CEILING AS A SPLIT WHOLE/FRACTION   
011000* PAIR RATHER THAN ONE LONG SIGNED NUMERIC FIELD.                 
011100     05  WK-N-MAX-MONEY-VALUE-R REDEFINES WK-N-MAX-MONEY-VALUE.   
011200         10  WK-N-MAX-WHOLE-R        PIC 9(18).                   
011300         10  WK-N-MAX-FRAC-R         PIC 9(04).                   
011400     05  FILLER                      PIC X(04).                   
011500                                                                  
011600*****************                                                 
011700 LINKAGE SECTION.                                                 
011800*****************                                                 
011900 COPY MNYLNK.                                                     
012000 EJECT                                                            
012100********************************************                      
012200 PROCEDURE DIVISION USING WK-C-MNYLNK.                            
012300********************************************                      
012400 MAIN-MODULE.                                                     
012500     PERFORM A000-MAIN-PROCESSING                                 
012600        THRU A099-MAIN-PROCESSING-EX.                             
012700     PERFORM Z000-END-PROGRAM-ROUTINE                             
012800        THRU Z099-END-PROGRAM-ROUTINE-EX.                         
012900     GOBACK.                                                      
013000                                                                  
013100*---------------------------------------------------------------* 
013200*   A000-MAIN-PROCESSING - DISPATCH ON OPERATION CODE            *
013300*---------------------------------------------------------------* 
013400 A000-MAIN-PROCESSING.                                            
013500     MOVE SPACES                 TO WK-C-MNYLNK-ERROR-CD.         
013600     MOVE ZEROS                  TO WK-N-MNYLNK-RESULT.           
013700                                                                  
013800     IF WK-C-MNYLNK-MULTIPLY                                      
013900         PERFORM B100-MULTIPLY-OPERANDS                           
014000            THRU B199-MULTIPLY-OPERANDS-EX                        
014100         GO TO A099-MAIN-PROCESSING-EX.                           
014200                                                                  
014300     IF WK-C-MNYLNK-DIVIDE                                        
014400         PERFORM B200-DIVIDE-OPERANDS                             
014500            THRU B299-DIVIDE-OPERANDS-EX                          
014600         GO TO A099-MAIN-PROCESSING-EX.                           
014700                                                                  
014800     IF WK-C-MNYLNK-MAX-EDIT                                      
014900         PERFORM B300-EDIT-MAX-VALUE                              
015000            THRU B399-EDIT-MAX-VALUE-EX                           
015100         GO TO A099-MAIN-PROCESSING-EX.                           
015200                                                                  
015300     MOVE "COM0206"              TO WK-C-MNYLNK-ERROR-CD.         
015400                                                                  
015500 A099-MAIN-PROCESSING-EX.                                         
015600     EXIT.                                                        
015700                                                                  
015800*---------------------------------------------------------------* 
015900*   B100 - A X B, ROUNDED 4 DP HALF-UP                           *
016000*---------------------------------------------------------------* 
016100 B100-MULTIPLY-OPERANDS.                                          
016200     COMPUTE WK-N-RAW-RESULT ROUNDED =                            
016300         WK-N-MNYLNK-OPERAND-A * WK-N-MNYLNK-OPERAND-B.           
016400     PERFORM C300-ROUND-HALF-UP                                   
016500        THRU C399-ROUND-HALF-UP-EX.                               
016600     MOVE WK-N-SCALED-RESULT     TO WK-N-MNYLNK-RESULT.           
016700                                                                  
016800 B199-MULTIPLY-OPERANDS-EX.                                       
016900     EXIT.                                                        
017000                                                                  
017100*---------------------------------------------------------------* 
017200*   B200 - A / B, ROUNDED 4 DP HALF-UP, TRAP DIVIDE BY ZERO      *
017300*---------------------------------------------------------------* 
017400 B200-DIVIDE-OPERANDS.                                            
017500     IF WK-N-MNYLNK-OPERAND-B = ZERO                              
017600         MOVE "COM0311"          TO WK-C-MNYLNK-ERROR-CD          
017700         GO TO B299-DIVIDE-OPERANDS-EX.                           
017800                                                                  
017900     COMPUTE WK-N-RAW-RESULT ROUNDED =                            
018000         WK-N-MNYLNK-OPERAND-A / WK-N-MNYLNK-OPERAND-B.           
018100     PERFORM C300-ROUND-HALF-UP                                   
018200        THRU C399-ROUND-HALF-UP-EX.                               
018300     MOVE WK-N-SCALED-RESULT     TO WK-N-MNYLNK-RESULT.           
018400                                                                  
018500 B299-DIVIDE-OPERANDS-EX.                                         
018600     EXIT.                                                        
018700                                                                  
018800*---------------------------------------------------------------* 
018900*   B300 - REJECT A VALUE ABOVE THE MAXIMUM REPRESENTABLE        *
019000*          MONEY VALUE 999999999999999999.9999                  * 
019100*---------------------------------------------------------------* 
019200 B300-EDIT-MAX-VALUE.                                             
019300     IF WK-N-MNYLNK-OPERAND-A > WK-N-MAX-MONEY-VALUE              
019400         MOVE "COM0312"          TO WK-C-MNYLNK-ERROR-CD          
019500     ELSE                                                         
019600         MOVE WK-N-MNYLNK-OPERAND-A TO WK-N-MNYLNK-RESULT.        
019700                                                                  
019800 B399-EDIT-MAX-VALUE-EX.                                          
019900     EXIT.                                                        
020000                                                                  
020100*---------------------------------------------------------------* 
020200*   C300 - ROUND HALF-UP AT THE 4TH DECIMAL PLACE.  THE COMPUTE * 
020300*          ABOVE ROUNDS WK-N-RAW-RESULT TO EIGHT DECIMAL PLACES * 
020400*          ONLY - THE FIFTH DIGIT IS TESTED EXPLICITLY BELOW SO * 
020500*          HALVES AT THE FOURTH DECIMAL PLACE ROUND AWAY FROM   * 
020600*          ZERO RATHER THAN BEING DROPPED BY A PLAIN MOVE       * 
020700*          (SEE TAG MNY051).                                    * 
020800*---------------------------------------------------------------* 
020900 C300-ROUND-HALF-UP.                                              
021000    MOVE WK-N-RAW-RESULT        TO WK-N-SCALED-RESULT.            MNY051  
021100    IF WK-N-RAW-5TH-DIGIT-R NOT < 5000                            MNY051  
021200        IF WK-N-RAW-RESULT NOT < ZERO                             MNY051  
021300            ADD 0.0001              TO WK-N-SCALED-RESULT         MNY051  
021400        ELSE                                                      MNY051  
021500            SUBTRACT 0.0001         FROM WK-N-SCALED-RESULT       MNY051  
021600        END-IF                                                    MNY051  
021700    END-IF.                                                       MNY051  
021800                                                                  
021900 C399-ROUND-HALF-UP-EX.                                           
022000     EXIT.                                                        
022100                                                                  
022200*---------------------------------------------------------------* 
022300*                   PROGRAM SUBROUTINE                          * 
022400*---------------------------------------------------------------* 
022500 Y900-ABNORMAL-TERMINATION.                                       
022600     PERFORM Z000-END-PROGRAM-ROUTINE                             
022700        THRU Z099-END-PROGRAM-ROUTINE-EX.                         
022800     GOBACK.                                                      
022900                                                                  
023000 Z000-END-PROGRAM-ROUTINE.                                        
023100     IF WK-C-TRACE-ON                                             
023200         DISPLAY "TRFCMNY - RESULT " WK-N-MNYLNK-RESULT           
023300         DISPLAY "TRFCMNY - ERROR  " WK-C-MNYLNK-ERROR-CD.        
023400                                                                  
023500 Z099-END-PROGRAM-ROUTINE-EX.                                     
023600     EXIT.                                                        
023700                                                                  
023800******************************************************************
023900*************** END OF PROGRAM SOURCE  TRFCMNY ****************** 
024000******************************************************************
