000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     TRFCFEE.                                         
000500 AUTHOR.         TYK.                                             
000600 INSTALLATION.   TRUST FINANCIAL SERVICES.                        
000700 DATE-WRITTEN.   08 NOV 1992.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       CONFIDENTIAL.                                    
001000*=================================================================
001100*                                                                 
001200*PROGRAM DESCRIPTION: CALCULATE THE TRANSFER FEE FROM THE         
001300*                     TRANSFER_FEE POLICY ROW PASSED IN BY THE    
001400*                     CALLER.                                     
001500*                                                                 
001600* THE CALLER (TRFBTRFR) PASSES THE POLICY ROW IT ALREADY HAS IN   
001700* MEMORY - THIS ROUTINE DOES NOT OPEN THE POLICY FILE ITSELF.     
001800* IF THE POLICY WAS NOT FOUND AT LOAD TIME, OR WAS FOUND BUT      
001900* DISABLED, THE FEE RETURNED IS ZERO.  OTHERWISE THE FEE IS THE   
002000* REQUESTED AMOUNT TIMES THE POLICY RATE, ROUNDED TO 4 DECIMAL    
002100* PLACES HALF-UP.                                                 
002200*NOTE: DERIVED FROM TRFVGLAC (GL ACCOUNT / PAYMENT MODE CHECK).   
002300*                                                                 
002400*=================================================================
002500*                                                                 
002600* HISTORY OF MODIFICATION:                                        
002700*=================================================================
002800*                                                                 
002900*MOD.#   INIT    DATE        DESCRIPTION                          
003000*------- ------- ----------  -----------------------------------  
003100*INITIAL TYK     08/11/1992 - FIRST RELEASE - FLAT RATE ONLY, NO  
003200*                             ENABLED/DISABLED SWITCH             
003300*FEE008  MWTL    19/02/1995 - ADD POLICY-ENABLED CHECK - A        
003400*                             DISABLED POLICY NOW RETURNS A ZERO  
003500*                             FEE INSTEAD OF ABENDING             
003600*FEE015  DLIM    27/09/1998 - Y2K REMEDIATION - NO DATE FIELDS    
003700*                             IN THIS ROUTINE, SIGNED OFF CLEAN   
003800*FEE021  ACNESQ  24/01/2019 - RENAMED FROM TRFVGLAC, REBUILT TO   
003900*                             TAKE THE POLICY ROW BY LINKAGE      
004000*                             INSTEAD OF A KEYED GL FILE READ     
004100*=================================================================
004200 EJECT                                                            
004300 ENVIRONMENT DIVISION.                                            
004400 CONFIGURATION SECTION.                                           
004500 SOURCE-COMPUTER. IBM-AS400.                                      
004600 OBJECT-COMPUTER. IBM-AS400.                                      
004700 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.                  
004800 DATA DIVISION.                                                   
004900 WORKING-STORAGE SECTION.                                         
005000 01  FILLER                  PIC X(24) VALUE                      
005100     "** PROGRAM TRFCFEE  **".                                    
005200                                                                  
005300 01  WK-C-COMMON.                                                 
005400     COPY ASCMWS.                                                 
005500                                                                  
005600 01  WK-N-WORK-FIELDS.                                            
005700     05  WK-N-RAW-FEE             PIC S9(18)V9(10) COMP-3.        
005800* ALTERNATE VIEW OF THE RAW FEE, SPLIT TO SHOW THE FOUR           
005900* RETAINED DECIMAL DIGITS SEPARATELY FROM THE REMAINDER THAT      
006000* IS DROPPED BY THE ROUNDED COMPUTE - KEPT FOR TRACE DISPLAY.     
006100     05  WK-N-RAW-FEE-R REDEFINES WK-N-RAW-FEE.                   
006200         10  FILLER               PIC S9(18).                     
006300         10  WK-N-RAW-FEE-4DP-R   PIC 9(04).                      
006400         10  WK-N-RAW-FEE-REM-R   PIC 9(06).                      
006500     05  WK-N-ROUNDED-FEE         PIC S9(15)V9(04).               
006600* ALTERNATE VIEW OF THE ROUNDED FEE, SIGN SPLIT FROM MAGNITUDE    
006700* FOR THE TRACE DISPLAY AT C100-CALCULATE-FEE.                    
006800     05  WK-N-ROUNDED-FEE-R REDEFINES WK-N-ROUNDED-FEE.           
006900         10  WK-C-ROUNDED-FEE-SIGN-R  PIC X(01).                  
007000         10  WK-N-ROUNDED-FEE-MAG-R   PIC 9(14)V9(04).            
007100     05  WK-N-POLICY-RATE-ECHO    PIC S9(13)V9(06).               
007200* ALTERNATE VIEW OF THE POLICY RATE ECHOED FROM LINKAGE, SPLIT    
007300* TO SHOW THE WHOLE-PERCENT PORTION SEPARATELY FOR TRACE USE.     
007400     05  WK-N-POLICY-RATE-ECHO-R REDEFINES WK-N-POLICY-RATE-ECHO. 
007500         10  WK-C-POLICY-RATE-SIGN-R  PIC X(01).                  
007600         10  WK-N-POLICY-RATE-MAG-R   PIC 9(12)V9(06).            
007700     05  FILLER                   PIC X(04).                      
007800                                                                  
007900 LINKAGE SECTION.                                                 
008000 COPY FEELNK.                                                     
008100                                                                  
008200 PROCEDURE DIVISION USING WK-C-FEELNK.                            
008300 MAIN-MODULE.                                                     
008400     PERFORM B000-MAIN-PROCESSING                                 
008500        THRU B999-MAIN-PROCESSING-EX.                             
008600     GOBACK.                                                      
008700                                                                  
008800*----------------------------------------------------------------*
008900 B000-MAIN-PROCESSING.                                            
009000*----------------------------------------------------------------*
009100     MOVE ZEROS               TO WK-N-FEELNK-FEE-AMOUNT.          
009200     MOVE SPACES              TO WK-C-FEELNK-ERROR-CD.            
009300                                                                  
009400     IF WK-C-FEELNK-NOT-FOUND                                     
009500         GO TO B999-MAIN-PROCESSING-EX.                           
009600                                                                  
009700     IF WK-C-FEELNK-POLICY-ENBL NOT = "Y"                         FEE008  
009800         GO TO B999-MAIN-PROCESSING-EX.                           FEE008  
009900                                                                  
010000     PERFORM C100-CALCULATE-FEE                                   
010100        THRU C199-CALCULATE-FEE-EX.                               
010200                                                                  
010300 B999-MAIN-PROCESSING-EX.                                         
010400     EXIT.                                                        
010500                                                                  
010600*----------------------------------------------------------------*
010700 C100-CALCULATE-FEE.                                              
010800*----------------------------------------------------------------*
010900*    FEE = REQUESTED AMOUNT X POLICY RATE, ROUNDED 4 DP HALF-UP.  
011000     MOVE WK-N-FEELNK-POLICY-RATE TO WK-N-POLICY-RATE-ECHO.       
011100     COMPUTE WK-N-RAW-FEE ROUNDED =                               
011200         WK-N-FEELNK-AMOUNT * WK-N-FEELNK-POLICY-RATE.            
011300     MOVE WK-N-RAW-FEE        TO WK-N-ROUNDED-FEE.                
011400     MOVE WK-N-ROUNDED-FEE    TO WK-N-FEELNK-FEE-AMOUNT.          
011500                                                                  
011600 C199-CALCULATE-FEE-EX.                                           
011700     EXIT.                                                        
011800                                                                  
011900******************************************************************
012000*************** END OF PROGRAM SOURCE  TRFCFEE ****************** 
012100******************************************************************
